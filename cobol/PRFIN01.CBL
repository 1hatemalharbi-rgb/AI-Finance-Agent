000100******************************************************************
000200* FECHA       : 04/06/1999                                       *
000300* PROGRAMADOR : RENE MIGUEL GONZALEZ ZAMORA (RMGZ)               *
000400* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000500* PROGRAMA    : PRFIN01, CLASIFICADOR DE COMANDOS EN TEXTO LIBRE *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN ARCHIVO DE LINEAS DE TEXTO SUELTO (UNA    *
000800*             : POR COMANDO, MAXIMO 80 POSICIONES), LAS BUSCA    *
000900*             : CONTRA UNA LISTA DE FRASES CLAVE EN UN ORDEN DE  *
001000*             : PRIORIDAD FIJO Y GRABA UN REGISTRO DE INTENCION  *
001100*             : CLASIFICADA POR CADA LINEA LEIDA.  NO ACTUALIZA  *
001200*             : EL ESTADO FINANCIERO; ESO LO HACE PRFIN02 A      *
001300*             : PARTIR DE COMANDOS YA ESTRUCTURADOS.             *
001400* ARCHIVOS    : TEXTO-FILE    (LINE SEQUENTIAL, ENTRADA)         *
001500*             : INTENT-FILE   (SECUENCIAL, SALIDA)               *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* ACCION (ES) : A=CLASIFICA TODAS LAS LINEAS DEL ARCHIVO         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     PRFIN01.
002100 AUTHOR.                         RENE MIGUEL GONZALEZ ZAMORA.
002200 INSTALLATION.                   DEPTO. DESARROLLO BATCH.
002300 DATE-WRITTEN.                   02/05/1989.
002400 DATE-COMPILED.                  04/06/1999.
002500 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002600******************************************************************
002700*                       B I T A C O R A   D E   C A M B I O S
002800******************************************************************
002900* 1989-05-02 RMGZ TKT-00120 VERSION INICIAL, REGLAS 1 A 4         CHG0001
003000*                           (SALUDO, ASEQUIBILIDAD, COMPRA, GASTO)
003100* 1989-08-11 RMGZ TKT-00126 SE AGREGAN LAS REGLAS 5 A 7 (INGRESO, CHG0002
003200*                           GASTO FIJO, META)
003300* 1990-02-20 PEDR TKT-00139 SE AGREGAN LAS REGLAS 8 A 10 (ESTADO, CHG0003
003400*                           AYUDA, DESCONOCIDO POR DEFECTO)
003500* 1990-09-17 CVDZ TKT-00149 SE AGREGA LA EXTRACCION DEL PRIMER    CHG0004
003600*                           NUMERO DE LA LINEA (MONTO/PLAZO)
003700* 1991-04-03 PEDR TKT-00163 SE AGREGA LA EXTRACCION DEL ARTICULO  CHG0005
003800*                           (1-3 PALABRAS DESPUES DE LA FRASE)
003900* 1992-07-29 RMGZ TKT-00189 SE CORRIGE EL ORDEN DE LAS REGLAS --  CHG0006
004000*                           ASEQUIBILIDAD DEBE PROBARSE ANTES QUE
004100*                           COMPRA PORQUE AMBAS FRASES SE CRUZAN
004200* 1993-11-15 CVDZ TKT-00207 SE AGREGA LA CONVERSION A MINUSCULAS  CHG0007
004300*                           DE LA LINEA ANTES DE BUSCAR
004400* 1995-01-06 PEDR TKT-00224 SE AGREGA LA EXTRACCION DE CATEGORIA  CHG0008
004500*                           PARA LOG-EXPENSE (PALABRA DESPUES DE
004600*                           "ON")
004700* 1996-06-12 RMGZ TKT-00241 SE AGREGA LA EXTRACCION DEL PLAZO EN  CHG0009
004800*                           MESES PARA SET-GOAL
004900* 1998-01-08 CVDZ TKT-00270 REVISION Y2K -- SIN IMPACTO, EL       CHG0010
005000*                           PROGRAMA NO MANEJA FECHAS DE 2 DIGITOS
005100* 1998-10-04 PEDR TKT-00283 SE AGREGA EL CONTADOR DE LINEAS POR   CHG0011
005200*                           CADA INTENCION EN EL RESUMEN FINAL
005300* 1999-06-04 RMGZ TKT-00290 LIMPIEZA GENERAL Y ALINEACION DE      CHG0012
005400*                           COMENTARIOS DE SECCION
005500* 2000-03-14 PEDR TKT-00312 SE CORRIGEN LAS FRASES CLAVE Y LAS    CHG0013
005600*                           CONFIANZAS DE LAS DIEZ REGLAS CONTRA
005700*                           EL INSTRUCTIVO DE NEGOCIO (FALTABAN
005800*                           PALABRAS, SOBRABAN OTRAS INVENTADAS,
005900*                           Y VARIAS CONFIANZAS NO COINCIDIAN);
006000*                           SE AGREGA SEMANA/ANIO AL PLAZO DE META
006100* 2000-06-08 RMGZ TKT-00315 380-EXTRAE-ARTICULO COPIABA EL RESTO  CHG0014
006200*                           DE LA LINEA DE UN JALON; AHORA CUENTA
006300*                           PALABRAS (MAXIMO 3) Y SE DETIENE ANTES
006400*                           DE LA PRIMERA PALABRA NUMERICA, COMO
006500*                           PIDE EL INSTRUCTIVO
006600* 2000-08-02 RMGZ TKT-00319 390-EXTRAE-CATEGORIA COPIABA UNA      CHG0015
006700*                           REBANADA FIJA DE 12 BYTES DESPUES DE
006800*                           "ON" SIN PARAR EN EL SIGUIENTE ESPACIO;
006900*                           SE CAMBIA A BUSCAR EL FIN DE PALABRA
007000*                           IGUAL QUE 383-AVANZA-UNA-PALABRA
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT TEXTO-FILE ASSIGN TO TEXTO-FILE
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-TEXTO.
008200
008300     SELECT INTENT-FILE ASSIGN TO INTENT-FILE
008400            ORGANIZATION  IS SEQUENTIAL
008500            FILE STATUS   IS FS-INTENCION.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*----------------------------------------------------------------
009000*   UNA LINEA DE COMANDO EN TEXTO SUELTO POR REGISTRO
009100*----------------------------------------------------------------
009200 FD  TEXTO-FILE
009300     LABEL RECORD STANDARD.
009400 01  PFT-LINEA-TEXTO              PIC X(80).
009500
009600*----------------------------------------------------------------
009700*   UN RESULTADO DE CLASIFICACION POR LINEA LEIDA
009800*----------------------------------------------------------------
009900 FD  INTENT-FILE
010000     LABEL RECORD STANDARD.
010100     COPY PRINT01.
010200
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*              E S T A D O S   D E   A R C H I V O               *
010600******************************************************************
010700 01  WKS-ARCHIVO-STATUS.
010800     05  FS-TEXTO                 PIC X(02) VALUE ZEROS.
010900     05  FS-INTENCION             PIC X(02) VALUE ZEROS.
011000     05  FILLER                   PIC X(10) VALUE SPACES.
011100*    VISTA CRUDA DE LOS STATUS PARA UN SOLO DISPLAY DE DIAGNOSTICO
011200 01  WKS-ARCHIVO-STATUS-TEXTO REDEFINES WKS-ARCHIVO-STATUS
011300                              PIC X(14).
011400
011500 01  WKS-SWITCHES.
011600     05  WKS-FIN-TEXTO-SW         PIC X(01) VALUE 'N'.
011700         88  FIN-TEXTO                    VALUE 'Y'.
011800     05  WKS-ENCONTRADO-SW        PIC X(01) VALUE 'N'.
011900         88  WKS-ENCONTRADO               VALUE 'Y'.
012000         88  WKS-NO-ENCONTRADO            VALUE 'N'.
012100     05  FILLER                   PIC X(04) VALUE SPACES.
012200
012300 01  WKS-CONTADORES.
012400     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZERO.
012500     05  WKS-CONT-REGLA-1         PIC 9(05) COMP VALUE ZERO.
012600     05  WKS-CONT-REGLA-2         PIC 9(05) COMP VALUE ZERO.
012700     05  WKS-CONT-REGLA-3         PIC 9(05) COMP VALUE ZERO.
012800     05  WKS-CONT-REGLA-4         PIC 9(05) COMP VALUE ZERO.
012900     05  WKS-CONT-REGLA-5         PIC 9(05) COMP VALUE ZERO.
013000     05  WKS-CONT-REGLA-6         PIC 9(05) COMP VALUE ZERO.
013100     05  WKS-CONT-REGLA-7         PIC 9(05) COMP VALUE ZERO.
013200     05  WKS-CONT-REGLA-8         PIC 9(05) COMP VALUE ZERO.
013300     05  WKS-CONT-REGLA-9         PIC 9(05) COMP VALUE ZERO.
013400     05  WKS-CONT-REGLA-10        PIC 9(05) COMP VALUE ZERO.
013500     05  FILLER                   PIC X(04) VALUE SPACES.
013600
013700******************************************************************
013800*        L I N E A   D E   T R A B A J O   E N   M I N U S C U L A
013900******************************************************************
014000 01  WKS-LINEA-TRABAJO.
014100     05  WKS-LINEA-MIN            PIC X(80).
014200     05  FILLER                   PIC X(04) VALUE SPACES.
014300
014400 01  WKS-LINEA-TRABAJO-R REDEFINES WKS-LINEA-TRABAJO.
014500     05  WKS-LINEA-TABLA OCCURS 84 TIMES
014600                          INDEXED BY WKS-IDX-CAR
014700                          PIC X(01).
014800
014900******************************************************************
015000*        B U S Q U E D A   D E   S U B C A D E N A   ( G E N E R I
015100*        C A ) -- EL LLAMADOR LLENA WKS-PATRON-BUSCAR Y
015200*        WKS-LONG-PATRON ANTES DE PERFORM 950                     *
015300******************************************************************
015400 01  WKS-AREA-BUSQUEDA.
015500     05  WKS-PATRON-BUSCAR        PIC X(24) VALUE SPACES.
015600     05  WKS-LONG-PATRON          PIC 9(02) COMP VALUE ZERO.
015700     05  WKS-POS-ENCONTRADA       PIC 9(02) COMP VALUE ZERO.
015800     05  WKS-LIMITE-BUSQUEDA      PIC 9(02) COMP VALUE ZERO.
015900     05  FILLER                   PIC X(06) VALUE SPACES.
016000
016100******************************************************************
016200*        E X T R A C C I O N   D E L   P R I M E R   N U M E R O  *
016300******************************************************************
016400 01  WKS-AREA-NUMERO.
016500     05  WKS-POS-DIGITO           PIC 9(02) COMP VALUE ZERO.
016600     05  WKS-POS-DECIMAL          PIC 9(02) COMP VALUE ZERO.
016700     05  WKS-CONT-DIG-ENT         PIC 9(02) COMP VALUE ZERO.
016800     05  WKS-CONT-DIG-DEC         PIC 9(02) COMP VALUE ZERO.
016900     05  WKS-UN-DIGITO            PIC 9(01) VALUE ZERO.
017000     05  WKS-NUM-ACUM-ENT         PIC 9(07) VALUE ZERO.
017100     05  WKS-NUM-ACUM-DEC         PIC 9(02) VALUE ZERO.
017200     05  WKS-HUBO-PUNTO-SW        PIC X(01) VALUE 'N'.
017300         88  HUBO-PUNTO-DECIMAL          VALUE 'Y'.
017400     05  FILLER                   PIC X(06) VALUE SPACES.
017500
017600******************************************************************
017700*        E X T R A C C I O N   D E   A R T I C U L O   Y          *
017800*        C A T E G O R I A                                       *
017900******************************************************************
018000 01  WKS-AREA-ARTICULO.
018100     05  WKS-POS-INICIO-ART       PIC 9(02) COMP VALUE ZERO.
018200     05  WKS-POS-FIN-PALABRA      PIC 9(02) COMP VALUE ZERO.
018300     05  WKS-CONT-PALABRAS        PIC 9(01) COMP VALUE ZERO.
018400     05  WKS-POS-CAR-PALABRA      PIC 9(02) COMP VALUE ZERO.
018500     05  WKS-PTR-ART-EXTRAIDO     PIC 9(02) COMP VALUE 1.
018600     05  WKS-PALABRA-NUMERICA-SW  PIC X(01) VALUE 'N'.
018700         88  PALABRA-ES-NUMERICA        VALUE 'Y'.
018800     05  WKS-ART-EXTRAIDO         PIC X(20) VALUE SPACES.
018900*    TKT-00319 -- LONGITUD DE LA PALABRA DE CATEGORIA QUE TOMA
019000*    390-EXTRAE-CATEGORIA, YA RECORTADA AL ANCHO DE PFI-CATEGORIA
019100     05  WKS-LONG-CATEGORIA       PIC 9(02) COMP VALUE ZERO.
019200     05  FILLER                   PIC X(04) VALUE SPACES.
019300
019400 01  WKS-I                        PIC 9(02) COMP VALUE ZERO.
019500 01  WKS-J                        PIC 9(02) COMP VALUE ZERO.
019600
019700 PROCEDURE DIVISION.
019800******************************************************************
019900*                  S E C C I O N   P R I N C I P A L             *
020000******************************************************************
020100 000-PRINCIPAL SECTION.
020200     PERFORM 100-APERTURA-ARCHIVOS
020300     PERFORM 200-PROCESA-LINEAS
020400     PERFORM 900-CIERRA-ARCHIVOS
020500     STOP RUN.
020600 000-PRINCIPAL-E. EXIT.
020700
020800 100-APERTURA-ARCHIVOS SECTION.
020900     OPEN INPUT  TEXTO-FILE
021000     OPEN OUTPUT INTENT-FILE
021100     IF (FS-TEXTO NOT = 0) OR (FS-INTENCION NOT = 0)
021200        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE PRFIN01, TEXTO ('
021300                FS-TEXTO ') INTENT (' FS-INTENCION ')'
021400                UPON CONSOLE
021500        MOVE 91 TO RETURN-CODE
021600        STOP RUN
021700     END-IF.
021800 100-APERTURA-ARCHIVOS-E. EXIT.
021900
022000******************************************************************
022100*        C I C L O   D E   C L A S I F I C A C I O N             *
022200******************************************************************
022300 200-PROCESA-LINEAS SECTION.
022400     PERFORM 210-LEE-UNA-LINEA
022500     PERFORM 220-CLASIFICA-UNA-LINEA
022600         UNTIL FIN-TEXTO.
022700 200-PROCESA-LINEAS-E. EXIT.
022800
022900 210-LEE-UNA-LINEA SECTION.
023000     READ TEXTO-FILE
023100          AT END SET FIN-TEXTO TO TRUE
023200     END-READ.
023300 210-LEE-UNA-LINEA-E. EXIT.
023400
023500 220-CLASIFICA-UNA-LINEA SECTION.
023600     ADD 1 TO WKS-REG-LEIDOS
023700     INITIALIZE PFI-INTENCION-REG
023800     MOVE SPACES TO WKS-LINEA-TRABAJO
023900     MOVE PFT-LINEA-TEXTO TO WKS-LINEA-MIN
024000     INSPECT WKS-LINEA-MIN CONVERTING
024100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024200         'abcdefghijklmnopqrstuvwxyz'
024300     PERFORM 300-CLASIFICA-LINEA
024400     PERFORM 360-EXTRAE-PRIMER-NUMERO
024500     PERFORM 370-ARMA-REGISTRO-SALIDA
024600     WRITE PFI-INTENCION-REG
024700     IF FS-INTENCION NOT = 0
024800        DISPLAY '>>> ERROR AL GRABAR INTENT-FILE, STATUS ('
024900                FS-INTENCION ')' UPON CONSOLE
025000     END-IF
025100     PERFORM 210-LEE-UNA-LINEA.
025200 220-CLASIFICA-UNA-LINEA-E. EXIT.
025300
025400******************************************************************
025500*      C L A S I F I C A C I O N   P O R   P R I O R I D A D      *
025600*      (DIEZ REGLAS, SE PRUEBAN EN ORDEN, LA PRIMERA QUE          *
025700*      COINCIDE GANA)                                             *
025800******************************************************************
025900 300-CLASIFICA-LINEA SECTION.
026000     MOVE SPACES TO PFI-CODIGO
026100     MOVE ZERO TO PFI-CONFIANZA
026200     PERFORM 311-PRUEBA-SALUDO
026300     IF PFI-CODIGO = SPACES PERFORM 312-PRUEBA-AFORDABILIDAD END-IF
026400     IF PFI-CODIGO = SPACES PERFORM 313-PRUEBA-COMPRA END-IF
026500     IF PFI-CODIGO = SPACES PERFORM 314-PRUEBA-GASTO END-IF
026600     IF PFI-CODIGO = SPACES PERFORM 315-PRUEBA-INGRESO END-IF
026700     IF PFI-CODIGO = SPACES PERFORM 316-PRUEBA-GASTO-FIJO END-IF
026800     IF PFI-CODIGO = SPACES PERFORM 317-PRUEBA-META END-IF
026900     IF PFI-CODIGO = SPACES PERFORM 318-PRUEBA-ESTADO END-IF
027000     IF PFI-CODIGO = SPACES PERFORM 319-PRUEBA-AYUDA END-IF
027100     IF PFI-CODIGO = SPACES PERFORM 320-REGLA-DESCONOCIDO END-IF.
027200 300-CLASIFICA-LINEA-E. EXIT.
027300
027400*    REGLA 1 -- SALUDO (LA LINEA COMPLETA, SIN NADA MAS, ES UNO DE
027500*    LOS OCHO SALUDOS) -- TKT-00312, SE CAMBIA A COMPARACION DE
027600*    CAMPO COMPLETO PARA QUE "HI THERE" YA NO DISPARE LA REGLA
027700 311-PRUEBA-SALUDO SECTION.
027800     IF WKS-LINEA-MIN = 'hi'   OR WKS-LINEA-MIN = 'hello' OR
027900        WKS-LINEA-MIN = 'hey'  OR WKS-LINEA-MIN = 'yo'    OR
028000        WKS-LINEA-MIN = 'sup'  OR WKS-LINEA-MIN = 'h'     OR
028100        WKS-LINEA-MIN = 'hii'  OR WKS-LINEA-MIN = 'hiii'
028200        MOVE 'HELP' TO PFI-CODIGO
028300        MOVE 1.00 TO PFI-CONFIANZA
028400        ADD 1 TO WKS-CONT-REGLA-1
028500     END-IF.
028600 311-PRUEBA-SALUDO-E. EXIT.
028700
028800*    REGLA 2 -- ASEQUIBILIDAD (DEBE PROBARSE ANTES QUE COMPRA,
028900*    TKT-00189).  TKT-00312 AGREGA "WANT TO BUY" Y "THINKING OF
029000*    BUYING", FALTABAN DE LA LISTA ORIGINAL DE FRASES
029100 312-PRUEBA-AFORDABILIDAD SECTION.
029200     MOVE 'can i afford' TO WKS-PATRON-BUSCAR
029300     MOVE 12 TO WKS-LONG-PATRON
029400     PERFORM 950-BUSCA-SUBCADENA
029500     IF WKS-NO-ENCONTRADO
029600        MOVE 'should i buy' TO WKS-PATRON-BUSCAR
029700        MOVE 12 TO WKS-LONG-PATRON
029800        PERFORM 950-BUSCA-SUBCADENA
029900     END-IF
030000     IF WKS-NO-ENCONTRADO
030100        MOVE 'can i buy' TO WKS-PATRON-BUSCAR
030200        MOVE 9 TO WKS-LONG-PATRON
030300        PERFORM 950-BUSCA-SUBCADENA
030400     END-IF
030500     IF WKS-NO-ENCONTRADO
030600        MOVE 'thinking of getting' TO WKS-PATRON-BUSCAR
030700        MOVE 19 TO WKS-LONG-PATRON
030800        PERFORM 950-BUSCA-SUBCADENA
030900     END-IF
031000     IF WKS-NO-ENCONTRADO
031100        MOVE 'want to buy' TO WKS-PATRON-BUSCAR
031200        MOVE 11 TO WKS-LONG-PATRON
031300        PERFORM 950-BUSCA-SUBCADENA
031400     END-IF
031500     IF WKS-NO-ENCONTRADO
031600        MOVE 'thinking of buying' TO WKS-PATRON-BUSCAR
031700        MOVE 18 TO WKS-LONG-PATRON
031800        PERFORM 950-BUSCA-SUBCADENA
031900     END-IF
032000     IF WKS-ENCONTRADO
032100        MOVE 'AFFORDABILITY-CHECK' TO PFI-CODIGO
032200        MOVE .70 TO PFI-CONFIANZA
032300        ADD 1 TO WKS-CONT-REGLA-2
032400        COMPUTE WKS-POS-INICIO-ART =
032500                WKS-POS-ENCONTRADA + WKS-LONG-PATRON
032600        PERFORM 380-EXTRAE-ARTICULO
032700     END-IF.
032800 312-PRUEBA-AFORDABILIDAD-E. EXIT.
032900
033000*    REGLA 3 -- COMPRA ("I BOUGHT", "PURCHASED", "PAID FOR",
033100*    "ALREADY BOUGHT", "GOT A", "BOUGHT A") -- TKT-00312, SE
033200*    ALINEA LA LISTA A LAS SEIS FRASES DEL INSTRUCTIVO; "PAID FOR"
033300*    Y "GOT A" FALTABAN Y POR ESO "PAID FOR RENT" CAIA EN LA
033400*    REGLA 4 DE GASTO
033500 313-PRUEBA-COMPRA SECTION.
033600     MOVE 'i bought' TO WKS-PATRON-BUSCAR MOVE 8 TO WKS-LONG-PATRON
033700     PERFORM 950-BUSCA-SUBCADENA
033800     IF WKS-NO-ENCONTRADO
033900        MOVE 'purchased' TO WKS-PATRON-BUSCAR
034000        MOVE 9 TO WKS-LONG-PATRON
034100        PERFORM 950-BUSCA-SUBCADENA
034200     END-IF
034300     IF WKS-NO-ENCONTRADO
034400        MOVE 'paid for' TO WKS-PATRON-BUSCAR
034500        MOVE 8 TO WKS-LONG-PATRON
034600        PERFORM 950-BUSCA-SUBCADENA
034700     END-IF
034800     IF WKS-NO-ENCONTRADO
034900        MOVE 'already bought' TO WKS-PATRON-BUSCAR
035000        MOVE 14 TO WKS-LONG-PATRON
035100        PERFORM 950-BUSCA-SUBCADENA
035200     END-IF
035300     IF WKS-NO-ENCONTRADO
035400        MOVE 'got a' TO WKS-PATRON-BUSCAR
035500        MOVE 5 TO WKS-LONG-PATRON
035600        PERFORM 950-BUSCA-SUBCADENA
035700     END-IF
035800     IF WKS-NO-ENCONTRADO
035900        MOVE 'bought a' TO WKS-PATRON-BUSCAR
036000        MOVE 8 TO WKS-LONG-PATRON
036100        PERFORM 950-BUSCA-SUBCADENA
036200    END-IF
036300     IF WKS-ENCONTRADO
036400        MOVE 'LOG-PURCHASE' TO PFI-CODIGO
036500        MOVE .70 TO PFI-CONFIANZA
036600        ADD 1 TO WKS-CONT-REGLA-3
036700        COMPUTE WKS-POS-INICIO-ART =
036800                WKS-POS-ENCONTRADA + WKS-LONG-PATRON
036900        PERFORM 380-EXTRAE-ARTICULO
037000     END-IF.
037100 313-PRUEBA-COMPRA-E. EXIT.
037200
037300*    REGLA 4 -- GASTO ("SPENT", "EXPENSE") -- TKT-00312, SE QUITA
037400*    "PAID" (NO ES PALABRA CLAVE DEL INSTRUCTIVO Y CHOCABA CON LA
037500*    REGLA 3 DE COMPRA) Y SE AGREGA "EXPENSE"
037600 314-PRUEBA-GASTO SECTION.
037700     MOVE 'spent' TO WKS-PATRON-BUSCAR MOVE 5 TO WKS-LONG-PATRON
037800     PERFORM 950-BUSCA-SUBCADENA
037900     IF WKS-NO-ENCONTRADO
038000        MOVE 'expense' TO WKS-PATRON-BUSCAR
038100        MOVE 7 TO WKS-LONG-PATRON
038200        PERFORM 950-BUSCA-SUBCADENA
038300     END-IF
038400     IF WKS-ENCONTRADO
038500        MOVE 'LOG-EXPENSE' TO PFI-CODIGO
038600        MOVE .70 TO PFI-CONFIANZA
038700        ADD 1 TO WKS-CONT-REGLA-4
038800        PERFORM 390-EXTRAE-CATEGORIA
038900     END-IF.
039000 314-PRUEBA-GASTO-E. EXIT.
039100
039200*    REGLA 5 -- INGRESO ("SALARY", "INCOME", "EARN") -- TKT-00312,
039300*    SE QUITA LA FRASE INVENTADA "I MAKE" Y SE AGREGA "SALARY",
039400*    QUE FALTABA DE LA LISTA DEL INSTRUCTIVO
039500 315-PRUEBA-INGRESO SECTION.
039600     MOVE 'salary' TO WKS-PATRON-BUSCAR
039700     MOVE 6 TO WKS-LONG-PATRON
039800     PERFORM 950-BUSCA-SUBCADENA
039900     IF WKS-NO-ENCONTRADO
040000        MOVE 'income' TO WKS-PATRON-BUSCAR
040100        MOVE 6 TO WKS-LONG-PATRON
040200        PERFORM 950-BUSCA-SUBCADENA
040300     END-IF
040400     IF WKS-NO-ENCONTRADO
040500        MOVE 'earn' TO WKS-PATRON-BUSCAR
040600        MOVE 4 TO WKS-LONG-PATRON
040700        PERFORM 950-BUSCA-SUBCADENA
040800     END-IF
040900     IF WKS-ENCONTRADO
041000        MOVE 'SET-INCOME' TO PFI-CODIGO
041100        MOVE .80 TO PFI-CONFIANZA
041200        ADD 1 TO WKS-CONT-REGLA-5
041300     END-IF.
041400 315-PRUEBA-INGRESO-E. EXIT.
041500
041600*    REGLA 6 -- GASTO FIJO ("RENT", "FIXED EXPENSE", "MONTHLY
041700*    BILL") -- TKT-00312, SE AGREGA "MONTHLY BILL" (FALTABA) Y SE
041800*    CORRIGE EL NOMBRE DEL ARTICULO: SOLO ES "RENT" CUANDO LA
041900*    PALABRA CLAVE QUE DISPARO FUE "RENT"; EN LOS DEMAS CASOS ES
042000*    "EXPENSE" (ANTES SIEMPRE QUEDABA "RENT")
042100 316-PRUEBA-GASTO-FIJO SECTION.
042200     MOVE 'rent' TO WKS-PATRON-BUSCAR
042300     MOVE 4 TO WKS-LONG-PATRON
042400     PERFORM 950-BUSCA-SUBCADENA
042500     IF WKS-ENCONTRADO
042600        MOVE 'SET-FIXED-EXPENSE' TO PFI-CODIGO
042700        MOVE .70 TO PFI-CONFIANZA
042800        ADD 1 TO WKS-CONT-REGLA-6
042900        MOVE 'RENT' TO PFI-ARTICULO
043000     ELSE
043100        MOVE 'fixed expense' TO WKS-PATRON-BUSCAR
043200        MOVE 13 TO WKS-LONG-PATRON
043300        PERFORM 950-BUSCA-SUBCADENA
043400        IF WKS-NO-ENCONTRADO
043500           MOVE 'monthly bill' TO WKS-PATRON-BUSCAR
043600           MOVE 12 TO WKS-LONG-PATRON
043700           PERFORM 950-BUSCA-SUBCADENA
043800        END-IF
043900        IF WKS-ENCONTRADO
044000           MOVE 'SET-FIXED-EXPENSE' TO PFI-CODIGO
044100           MOVE .70 TO PFI-CONFIANZA
044200           ADD 1 TO WKS-CONT-REGLA-6
044300           MOVE 'EXPENSE' TO PFI-ARTICULO
044400        END-IF
044500     END-IF.
044600 316-PRUEBA-GASTO-FIJO-E. EXIT.
044700
044800*    REGLA 7 -- META ("GOAL", "SAVE FOR", "WANT TO SAVE") --
044900*    TKT-00312, LA LISTA ANTERIOR ("SAVE UP FOR"/"SAVING FOR") NO
045000*    ERAN LAS FRASES DEL INSTRUCTIVO Y "GOAL" NI SIQUIERA ESTABA
045100 317-PRUEBA-META SECTION.
045200     MOVE 'goal' TO WKS-PATRON-BUSCAR
045300     MOVE 4 TO WKS-LONG-PATRON
045400     PERFORM 950-BUSCA-SUBCADENA
045500     IF WKS-NO-ENCONTRADO
045600        MOVE 'save for' TO WKS-PATRON-BUSCAR
045700        MOVE 8 TO WKS-LONG-PATRON
045800        PERFORM 950-BUSCA-SUBCADENA
045900     END-IF
046000     IF WKS-NO-ENCONTRADO
046100        MOVE 'want to save' TO WKS-PATRON-BUSCAR
046200        MOVE 12 TO WKS-LONG-PATRON
046300        PERFORM 950-BUSCA-SUBCADENA
046400     END-IF
046500     IF WKS-ENCONTRADO
046600        MOVE 'SET-GOAL' TO PFI-CODIGO
046700        MOVE .60 TO PFI-CONFIANZA
046800        ADD 1 TO WKS-CONT-REGLA-7
046900        COMPUTE WKS-POS-INICIO-ART =
047000                WKS-POS-ENCONTRADA + WKS-LONG-PATRON
047100        PERFORM 380-EXTRAE-ARTICULO
047200        PERFORM 385-EXTRAE-PLAZO-MESES
047300     END-IF.
047400 317-PRUEBA-META-E. EXIT.
047500
047600*    REGLA 8 -- ESTADO ("SUMMARY", "STATUS", "HOW MUCH LEFT",
047700*    "SHOW BUDGET", "MY BUDGET", "REMAINING") -- TKT-00312, LA
047800*    LISTA ANTERIOR SOLO CUBRIA "MY STATUS"/"SHOW STATUS"/"HOW AM
047900*    I DOING"; FALTABAN CINCO DE LAS SEIS FRASES DEL INSTRUCTIVO
048000 318-PRUEBA-ESTADO SECTION.
048100     MOVE 'summary' TO WKS-PATRON-BUSCAR
048200     MOVE 7 TO WKS-LONG-PATRON
048300     PERFORM 950-BUSCA-SUBCADENA
048400     IF WKS-NO-ENCONTRADO
048500        MOVE 'status' TO WKS-PATRON-BUSCAR
048600        MOVE 6 TO WKS-LONG-PATRON
048700        PERFORM 950-BUSCA-SUBCADENA
048800     END-IF
048900     IF WKS-NO-ENCONTRADO
049000        MOVE 'how much left' TO WKS-PATRON-BUSCAR
049100        MOVE 13 TO WKS-LONG-PATRON
049200        PERFORM 950-BUSCA-SUBCADENA
049300     END-IF
049400     IF WKS-NO-ENCONTRADO
049500        MOVE 'show budget' TO WKS-PATRON-BUSCAR
049600        MOVE 11 TO WKS-LONG-PATRON
049700        PERFORM 950-BUSCA-SUBCADENA
049800     END-IF
049900     IF WKS-NO-ENCONTRADO
050000        MOVE 'my budget' TO WKS-PATRON-BUSCAR
050100        MOVE 9 TO WKS-LONG-PATRON
050200        PERFORM 950-BUSCA-SUBCADENA
050300     END-IF
050400     IF WKS-NO-ENCONTRADO
050500        MOVE 'remaining' TO WKS-PATRON-BUSCAR
050600        MOVE 9 TO WKS-LONG-PATRON
050700        PERFORM 950-BUSCA-SUBCADENA
050800    END-IF
050900     IF WKS-ENCONTRADO
051000        MOVE 'SHOW-STATUS' TO PFI-CODIGO
051100        MOVE .90 TO PFI-CONFIANZA
051200        ADD 1 TO WKS-CONT-REGLA-8
051300     END-IF.
051400 318-PRUEBA-ESTADO-E. EXIT.
051500
051600*    REGLA 9 -- AYUDA ("HELP", "WHAT CAN YOU DO", "COMMANDS") --
051700*    TKT-00312, SE AGREGA "COMMANDS" (FALTABA)
051800 319-PRUEBA-AYUDA SECTION.
051900     MOVE 'help' TO WKS-PATRON-BUSCAR MOVE 4 TO WKS-LONG-PATRON
052000     PERFORM 950-BUSCA-SUBCADENA
052100     IF WKS-NO-ENCONTRADO
052200        MOVE 'what can you do' TO WKS-PATRON-BUSCAR
052300        MOVE 16 TO WKS-LONG-PATRON
052400        PERFORM 950-BUSCA-SUBCADENA
052500     END-IF
052600     IF WKS-NO-ENCONTRADO
052700        MOVE 'commands' TO WKS-PATRON-BUSCAR
052800        MOVE 8 TO WKS-LONG-PATRON
052900        PERFORM 950-BUSCA-SUBCADENA
053000     END-IF
053100     IF WKS-ENCONTRADO
053200        MOVE 'HELP' TO PFI-CODIGO
053300        MOVE 1.00 TO PFI-CONFIANZA
053400        ADD 1 TO WKS-CONT-REGLA-9
053500     END-IF.
053600 319-PRUEBA-AYUDA-E. EXIT.
053700
053800*    REGLA 10 -- NINGUNA DE LAS ANTERIORES COINCIDIO -- TKT-00312,
053900*    LA CONFIANZA DEBE SER CERO, NO .10
054000 320-REGLA-DESCONOCIDO SECTION.
054100     MOVE 'UNKNOWN' TO PFI-CODIGO
054200     MOVE ZERO TO PFI-CONFIANZA
054300     ADD 1 TO WKS-CONT-REGLA-10.
054400 320-REGLA-DESCONOCIDO-E. EXIT.
054500
054600******************************************************************
054700*      E X T R A C C I O N   D E L   A R T I C U L O             *
054800*      (1 A 3 PALABRAS DESPUES DE LA FRASE CLAVE, SIN EL         *
054900*      ARTICULO INICIAL "A"/"AN"; SE DETIENE ANTES DE LA PRIMERA *
055000*      PALABRA PURAMENTE NUMERICA -- TKT-00315, ANTES SE COPIABA *
055100*      EL RESTO DE LA LINEA COMPLETO SIN CONTAR PALABRAS NI      *
055200*      PARAR EN UN NUMERO (P.EJ. "A 20 DOLLAR GIFT" QUEDABA      *
055300*      TRUNCADO AL AZAR POR EL PIC X(20) DE WKS-ART-EXTRAIDO)    *
055400******************************************************************
055500 380-EXTRAE-ARTICULO SECTION.
055600     MOVE SPACES TO WKS-ART-EXTRAIDO
055700     MOVE 1 TO WKS-PTR-ART-EXTRAIDO
055800     MOVE 'N' TO WKS-PALABRA-NUMERICA-SW
055900     IF WKS-POS-INICIO-ART > 80
056000        GO TO 380-EXTRAE-ARTICULO-E
056100     END-IF
056200     PERFORM 381-SALTA-ESPACIOS
056300     MOVE 'a '  TO WKS-PATRON-BUSCAR MOVE 2 TO WKS-LONG-PATRON
056400     IF WKS-LINEA-MIN (WKS-POS-INICIO-ART : 2) = 'a '
056500        ADD 2 TO WKS-POS-INICIO-ART
056600        PERFORM 381-SALTA-ESPACIOS
056700     END-IF
056800     IF WKS-LINEA-MIN (WKS-POS-INICIO-ART : 3) = 'an '
056900        ADD 3 TO WKS-POS-INICIO-ART
057000        PERFORM 381-SALTA-ESPACIOS
057100     END-IF
057200     PERFORM 383-AVANZA-UNA-PALABRA
057300         VARYING WKS-CONT-PALABRAS FROM 1 BY 1
057400            UNTIL WKS-CONT-PALABRAS > 3
057500               OR WKS-POS-INICIO-ART > 80
057600               OR PALABRA-ES-NUMERICA
057700     MOVE WKS-ART-EXTRAIDO TO PFI-ARTICULO.
057800 380-EXTRAE-ARTICULO-E. EXIT.
057900
058000 381-SALTA-ESPACIOS SECTION.
058100     PERFORM 382-AVANZA-UN-ESPACIO
058200         UNTIL WKS-POS-INICIO-ART > 80
058300            OR WKS-LINEA-MIN (WKS-POS-INICIO-ART : 1) NOT =
058400               SPACE.
058500 381-SALTA-ESPACIOS-E. EXIT.
058600
058700 382-AVANZA-UN-ESPACIO SECTION.
058800     ADD 1 TO WKS-POS-INICIO-ART.
058900 382-AVANZA-UN-ESPACIO-E. EXIT.
059000
059100*    TOMA LA PALABRA QUE EMPIEZA EN WKS-POS-INICIO-ART; SI NO ES
059200*    NUMERICA LA AGREGA A WKS-ART-EXTRAIDO (CON UN ESPACIO DE
059300*    SEPARACION SI YA HABIA UNA PALABRA ANTES) Y AVANZA EL
059400*    APUNTADOR A LA SIGUIENTE PALABRA; SI ES NUMERICA, NO LA
059500*    AGREGA Y DEJA WKS-POS-INICIO-ART SIN AVANZAR (EL PERFORM
059600*    VARYING DE 380 SE DETIENE AHI)
059700 383-AVANZA-UNA-PALABRA SECTION.
059800     MOVE WKS-POS-INICIO-ART TO WKS-POS-FIN-PALABRA
059900     PERFORM 388-AVANZA-FIN-PALABRA
060000         UNTIL WKS-POS-FIN-PALABRA > 80
060100            OR WKS-LINEA-MIN (WKS-POS-FIN-PALABRA : 1) = SPACE
060200     PERFORM 384-REVISA-PALABRA-NUMERICA
060300     IF NOT PALABRA-ES-NUMERICA
060400        IF WKS-PTR-ART-EXTRAIDO > 1
060500           STRING ' ' DELIMITED BY SIZE
060600               INTO WKS-ART-EXTRAIDO
060700               WITH POINTER WKS-PTR-ART-EXTRAIDO
060800        END-IF
060900        STRING WKS-LINEA-MIN (WKS-POS-INICIO-ART :
061000               WKS-POS-FIN-PALABRA - WKS-POS-INICIO-ART)
061100               DELIMITED BY SIZE
061200               INTO WKS-ART-EXTRAIDO
061300               WITH POINTER WKS-PTR-ART-EXTRAIDO
061400        MOVE WKS-POS-FIN-PALABRA TO WKS-POS-INICIO-ART
061500        PERFORM 381-SALTA-ESPACIOS
061600     END-IF.
061700 383-AVANZA-UNA-PALABRA-E. EXIT.
061800
061900 388-AVANZA-FIN-PALABRA SECTION.
062000     ADD 1 TO WKS-POS-FIN-PALABRA.
062100 388-AVANZA-FIN-PALABRA-E. EXIT.
062200
062300*    UNA PALABRA ES "NUMERICA" SI TODOS SUS CARACTERES SON
062400*    DIGITOS (0-9); BASTA UN CARACTER NO NUMERICO PARA QUE LA
062500*    PALABRA COMPLETA SE CONSIDERE TEXTO
062600 384-REVISA-PALABRA-NUMERICA SECTION.
062700     MOVE 'Y' TO WKS-PALABRA-NUMERICA-SW
062800     PERFORM 387-REVISA-UN-CARACTER
062900         VARYING WKS-POS-CAR-PALABRA FROM WKS-POS-INICIO-ART
063000            BY 1
063100            UNTIL WKS-POS-CAR-PALABRA >= WKS-POS-FIN-PALABRA
063200               OR NOT PALABRA-ES-NUMERICA.
063300 384-REVISA-PALABRA-NUMERICA-E. EXIT.
063400
063500 387-REVISA-UN-CARACTER SECTION.
063600     IF WKS-LINEA-MIN (WKS-POS-CAR-PALABRA : 1) NOT NUMERIC
063700        MOVE 'N' TO WKS-PALABRA-NUMERICA-SW
063800     END-IF.
063900 387-REVISA-UN-CARACTER-E. EXIT.
064000
064100******************************************************************
064200*      E X T R A C C I O N   D E   C A T E G O R I A   ( " O N " )
064300******************************************************************
064400 390-EXTRAE-CATEGORIA SECTION.
064500*    TKT-00319 -- ANTES SE COPIABA UNA REBANADA FIJA DE 12 BYTES A
064600*    PARTIR DE LA PALABRA CLAVE "ON", SIN PARAR EN EL SIGUIENTE
064700*    ESPACIO; EN UNA LINEA COMO "SPENT 50 ON FOOD TODAY" SE
064800*    ARRASTRABA LA PALABRA SIGUIENTE ("FOOD TODAY ") EN VEZ DE
064900*    TOMAR SOLO "FOOD".  AHORA SE BUSCA EL FIN DE PALABRA IGUAL
065000*    QUE EN 383-AVANZA-UNA-PALABRA Y SE RECORTA AL ANCHO DE
065100*    PFI-CATEGORIA
065200     MOVE ' on ' TO WKS-PATRON-BUSCAR MOVE 4 TO WKS-LONG-PATRON
065300     PERFORM 950-BUSCA-SUBCADENA
065400     IF WKS-ENCONTRADO
065500        COMPUTE WKS-POS-INICIO-ART = WKS-POS-ENCONTRADA + 4
065600        IF WKS-POS-INICIO-ART <= 80
065700           MOVE WKS-POS-INICIO-ART TO WKS-POS-FIN-PALABRA
065800           PERFORM 388-AVANZA-FIN-PALABRA
065900               UNTIL WKS-POS-FIN-PALABRA > 80
066000                  OR WKS-LINEA-MIN (WKS-POS-FIN-PALABRA : 1) =
066100                     SPACE
066200           COMPUTE WKS-LONG-CATEGORIA =
066300                   WKS-POS-FIN-PALABRA - WKS-POS-INICIO-ART
066400           IF WKS-LONG-CATEGORIA > 12
066500              MOVE 12 TO WKS-LONG-CATEGORIA
066600           END-IF
066700           IF WKS-LONG-CATEGORIA > 0
066800              MOVE WKS-LINEA-MIN (WKS-POS-INICIO-ART :
066900                     WKS-LONG-CATEGORIA)
067000                   TO PFI-CATEGORIA
067100           END-IF
067200        END-IF
067300     END-IF.
067400 390-EXTRAE-CATEGORIA-E. EXIT.
067500
067600******************************************************************
067700*      E X T R A C C I O N   D E L   P L A Z O   E N   M E S E S  *
067800*      (PATRON "<N> MONTH/WEEK/YEAR" -- TKT-00312, ANTES SOLO SE  *
067900*      BUSCABA " MONTH" Y LOS PLAZOS EN SEMANAS O ANIOS SE        *
068000*      PERDIAN; EL NUMERO SE GUARDA TAL CUAL EN PFI-PLAZO-MESES,  *
068100*      SIN CONVERTIR UNIDADES (ASI LO HACE EL SISTEMA ORIGEN)     *
068200******************************************************************
068300 385-EXTRAE-PLAZO-MESES SECTION.
068400     MOVE ' month' TO WKS-PATRON-BUSCAR MOVE 6 TO WKS-LONG-PATRON
068500     PERFORM 950-BUSCA-SUBCADENA
068600     IF WKS-NO-ENCONTRADO
068700        MOVE ' week' TO WKS-PATRON-BUSCAR MOVE 5 TO WKS-LONG-PATRON
068800        PERFORM 950-BUSCA-SUBCADENA
068900     END-IF
069000     IF WKS-NO-ENCONTRADO
069100        MOVE ' year' TO WKS-PATRON-BUSCAR MOVE 5 TO WKS-LONG-PATRON
069200        PERFORM 950-BUSCA-SUBCADENA
069300     END-IF
069400     IF WKS-ENCONTRADO
069500        MOVE ZERO TO PFI-PLAZO-MESES
069600        SET WKS-IDX-CAR TO WKS-POS-ENCONTRADA
069700        PERFORM 386-RETROCEDE-A-DIGITO
069800            VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 3
069900               OR WKS-POS-ENCONTRADA < 1
070000     END-IF.
070100 385-EXTRAE-PLAZO-MESES-E. EXIT.
070200
070300*    RETROCEDE DESDE LA PALABRA "MONTH" ACUMULANDO LOS DIGITOS
070400*    QUE ENCUENTRE INMEDIATAMENTE ANTES (MAXIMO 3 POSICIONES)
070500 386-RETROCEDE-A-DIGITO SECTION.
070600     COMPUTE WKS-POS-DIGITO = WKS-POS-ENCONTRADA - WKS-J
070700     IF WKS-POS-DIGITO > 0
070800        IF WKS-LINEA-MIN (WKS-POS-DIGITO : 1) >= '0' AND
070900           WKS-LINEA-MIN (WKS-POS-DIGITO : 1) <= '9'
071000           MOVE WKS-LINEA-MIN (WKS-POS-DIGITO : 1) TO
071100                WKS-UN-DIGITO
071200           COMPUTE PFI-PLAZO-MESES =
071300                   WKS-UN-DIGITO * (10 ** (WKS-J - 1)) +
071400                   PFI-PLAZO-MESES
071500        END-IF
071600     END-IF.
071700 386-RETROCEDE-A-DIGITO-E. EXIT.
071800
071900******************************************************************
072000*      E X T R A C C I O N   D E L   P R I M E R   N U M E R O    *
072100*      D E   L A   L I N E A  (MONTO, SOLO SI LA REGLA LO USA)   *
072200******************************************************************
072300 360-EXTRAE-PRIMER-NUMERO SECTION.
072400     MOVE ZERO TO PFI-MONTO
072500     MOVE ZERO TO WKS-POS-DIGITO
072600     MOVE ZERO TO WKS-NUM-ACUM-ENT
072700     MOVE ZERO TO WKS-NUM-ACUM-DEC
072800     SET WKS-NO-ENCONTRADO TO TRUE
072900     PERFORM 361-BUSCA-INICIO-DIGITO
073000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 80
073100            OR WKS-ENCONTRADO
073200     IF WKS-ENCONTRADO
073300        PERFORM 362-ACUMULA-ENTERO
073400            VARYING WKS-J FROM WKS-POS-DIGITO BY 1
073500            UNTIL WKS-J > 80
073600               OR WKS-LINEA-MIN (WKS-J : 1) < '0'
073700               OR WKS-LINEA-MIN (WKS-J : 1) > '9'
073800        IF WKS-J <= 80 AND WKS-LINEA-MIN (WKS-J : 1) = '.'
073900           ADD 1 TO WKS-J
074000           PERFORM 363-ACUMULA-DECIMAL
074100               VARYING WKS-J FROM WKS-J BY 1
074200               UNTIL WKS-J > 80
074300                  OR WKS-CONT-DIG-DEC >= 2
074400                  OR WKS-LINEA-MIN (WKS-J : 1) < '0'
074500                  OR WKS-LINEA-MIN (WKS-J : 1) > '9'
074600        END-IF
074700        COMPUTE PFI-MONTO = WKS-NUM-ACUM-ENT +
074800                (WKS-NUM-ACUM-DEC / 100)
074900     END-IF.
075000 360-EXTRAE-PRIMER-NUMERO-E. EXIT.
075100
075200 361-BUSCA-INICIO-DIGITO SECTION.
075300     IF WKS-LINEA-MIN (WKS-I : 1) >= '0' AND
075400        WKS-LINEA-MIN (WKS-I : 1) <= '9'
075500        MOVE WKS-I TO WKS-POS-DIGITO
075600        SET WKS-ENCONTRADO TO TRUE
075700     END-IF.
075800 361-BUSCA-INICIO-DIGITO-E. EXIT.
075900
076000 362-ACUMULA-ENTERO SECTION.
076100     MOVE WKS-LINEA-MIN (WKS-J : 1) TO WKS-UN-DIGITO
076200     COMPUTE WKS-NUM-ACUM-ENT =
076300             WKS-NUM-ACUM-ENT * 10 + WKS-UN-DIGITO.
076400 362-ACUMULA-ENTERO-E. EXIT.
076500
076600 363-ACUMULA-DECIMAL SECTION.
076700     MOVE WKS-LINEA-MIN (WKS-J : 1) TO WKS-UN-DIGITO
076800     COMPUTE WKS-NUM-ACUM-DEC =
076900             WKS-NUM-ACUM-DEC * 10 + WKS-UN-DIGITO
077000     ADD 1 TO WKS-CONT-DIG-DEC.
077100 363-ACUMULA-DECIMAL-E. EXIT.
077200
077300 370-ARMA-REGISTRO-SALIDA SECTION.
077400     CONTINUE.
077500 370-ARMA-REGISTRO-SALIDA-E. EXIT.
077600
077700******************************************************************
077800*      B U S Q U E D A   G E N E R I C A   D E   S U B C A D E N A
077900******************************************************************
078000 950-BUSCA-SUBCADENA SECTION.
078100     MOVE ZERO TO WKS-POS-ENCONTRADA
078200     SET WKS-NO-ENCONTRADO TO TRUE
078300     COMPUTE WKS-LIMITE-BUSQUEDA = 80 - WKS-LONG-PATRON + 1
078400     IF WKS-LIMITE-BUSQUEDA > 0
078500        PERFORM 951-COMPARA-POSICION
078600            VARYING WKS-I FROM 1 BY 1
078700            UNTIL WKS-I > WKS-LIMITE-BUSQUEDA
078800               OR WKS-ENCONTRADO
078900     END-IF.
079000 950-BUSCA-SUBCADENA-E. EXIT.
079100
079200 951-COMPARA-POSICION SECTION.
079300     IF WKS-LINEA-MIN (WKS-I : WKS-LONG-PATRON) =
079400        WKS-PATRON-BUSCAR (1 : WKS-LONG-PATRON)
079500        MOVE WKS-I TO WKS-POS-ENCONTRADA
079600        SET WKS-ENCONTRADO TO TRUE
079700     END-IF.
079800 951-COMPARA-POSICION-E. EXIT.
079900
080000******************************************************************
080100*                 C I E R R E   D E   A R C H I V O S            *
080200******************************************************************
080300 900-CIERRA-ARCHIVOS SECTION.
080400     CLOSE TEXTO-FILE
080500     CLOSE INTENT-FILE
080600     DISPLAY '===================================================='
080700             UPON CONSOLE
080800     DISPLAY '  PRFIN01 -- ESTADISTICAS DE LA CLASIFICACION       '
080900             UPON CONSOLE
081000     DISPLAY '  LINEAS LEIDAS       : ' WKS-REG-LEIDOS
081100             UPON CONSOLE
081200     DISPLAY '  REGLA  1 (HELP)     : ' WKS-CONT-REGLA-1
081300             UPON CONSOLE
081400     DISPLAY '  REGLA  2 (AFORD.)   : ' WKS-CONT-REGLA-2
081500             UPON CONSOLE
081600     DISPLAY '  REGLA  3 (COMPRA)   : ' WKS-CONT-REGLA-3
081700             UPON CONSOLE
081800     DISPLAY '  REGLA  4 (GASTO)    : ' WKS-CONT-REGLA-4
081900             UPON CONSOLE
082000     DISPLAY '  REGLA  5 (INGRESO)  : ' WKS-CONT-REGLA-5
082100             UPON CONSOLE
082200     DISPLAY '  REGLA  6 (G. FIJO)  : ' WKS-CONT-REGLA-6
082300             UPON CONSOLE
082400     DISPLAY '  REGLA  7 (META)     : ' WKS-CONT-REGLA-7
082500             UPON CONSOLE
082600     DISPLAY '  REGLA  8 (ESTADO)   : ' WKS-CONT-REGLA-8
082700             UPON CONSOLE
082800     DISPLAY '  REGLA  9 (AYUDA)    : ' WKS-CONT-REGLA-9
082900             UPON CONSOLE
083000     DISPLAY '  REGLA 10 (DESCON.)  : ' WKS-CONT-REGLA-10
083100             UPON CONSOLE
083200     DISPLAY '===================================================='
083300             UPON CONSOLE.
083400 900-CIERRA-ARCHIVOS-E. EXIT.
