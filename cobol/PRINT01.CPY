000100******************************************************************
000200* COPY        : PRINT01                                          *
000300* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000400* DESCRIPCION : LAYOUT DEL RESULTADO DE CLASIFICACION DE UNA     *
000500*             : LINEA DE COMANDO EN TEXTO LIBRE.  ES LA SALIDA   *
000600*             : DEL CLASIFICADOR DE PALABRAS CLAVE.              *
000700* USADO POR   : PRFIN01 (FD INTENT-FILE)                         *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000900* FECHA       : 02/05/1989                                       *
001000******************************************************************
001100 01  PFI-INTENCION-REG.
001200*        CODIGO DE INTENCION CLASIFICADA (MISMOS DIEZ VALORES
001300*        QUE PFC-INTENCION EN PRCMD01)
001400     05  PFI-CODIGO                  PIC X(20).
001500*        ARTICULO EXTRAIDO (1-3 PALABRAS DESPUES DE LA PALABRA
001600*        CLAVE, SIN ARTICULO INICIAL "A"/"AN", SIN EL NUMERO)
001700     05  PFI-ARTICULO                PIC X(20).
001800*        PRIMER NUMERO ENCONTRADO EN LA LINEA (CERO = NINGUNO)
001900     05  PFI-MONTO                   PIC 9(07)V99.
002000*        REDEFINICION ENT/DEC, MISMO USO QUE EN PRMAE01/PRMOV01
002100     05  PFI-MONTO-R REDEFINES PFI-MONTO.
002200         10  PFI-MONTO-ENT           PIC 9(07).
002300         10  PFI-MONTO-DEC           PIC 9(02).
002400*        PRIMERA PALABRA DESPUES DE " ON " (SOLO GASTOS)
002500     05  PFI-CATEGORIA               PIC X(12).
002600*        PLAZO EXTRAIDO DEL PATRON "<N> MONTH(S)"
002700     05  PFI-PLAZO-MESES             PIC 9(03).
002800*        CONFIANZA FIJA SEGUN LA REGLA QUE DISPARO LA INTENCION
002900     05  PFI-CONFIANZA               PIC 9V99.
003000     05  FILLER                      PIC X(13).
