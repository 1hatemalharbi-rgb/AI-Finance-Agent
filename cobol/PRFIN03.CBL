000100******************************************************************
000200* FECHA       : 12/07/1999                                       *
000300* PROGRAMADOR : CARLOS VINICIO DIAZ (CVDZ)                       *
000400* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000500* PROGRAMA    : PRFIN03, EXPORTACION DE LA BITACORA DE           *
000600*             : TRANSACCIONES                                    *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : LEE TRANSACTION-FILE (LA BITACORA QUE GRABA      *
000900*             : PRFIN02 EN CADA CORRIDA) Y LA COPIA TAL CUAL A   *
001000*             : UN ARCHIVO DE SALIDA PLANO PARA QUE EL AREA DE   *
001100*             : CONTABILIDAD LO CARGUE A SU PROPIO SISTEMA.      *
001200*             : NO MODIFICA NI FILTRA NINGUN REGISTRO.           *
001300* ARCHIVOS    : TRANSACTION-FILE  (SECUENCIAL, ENTRADA)          *
001400*             : EXPORT-FILE       (SECUENCIAL, SALIDA)           *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* ACCION (ES) : A=COPIA TODOS LOS REGISTROS                      *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     PRFIN03.
002000 AUTHOR.                         CARLOS VINICIO DIAZ.
002100 INSTALLATION.                   DEPTO. DESARROLLO BATCH.
002200 DATE-WRITTEN.                   20/08/1990.
002300 DATE-COMPILED.                  12/07/1999.
002400 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002500******************************************************************
002600*                       B I T A C O R A   D E   C A M B I O S
002700******************************************************************
002800* 1990-08-20 CVDZ TKT-00151 VERSION INICIAL, COPIA DIRECTA DE     CHG0001
002900*                           TRANSACTION-FILE A EXPORT-FILE
003000* 1991-04-15 PEDR TKT-00168 SE AGREGA EL ENCABEZADO DE CORRIDA    CHG0002
003100*                           (FECHA Y HORA) AL REPORTE DE CIERRE
003200* 1992-12-03 PEDR TKT-00196 SE AGREGA EL CONTADOR DE REGISTROS    CHG0003
003300*                           COPIADOS EN EL RESUMEN FINAL
003400* 1994-09-09 RMGZ TKT-00221 SE CIERRA EXPORT-FILE EN 900 AUNQUE   CHG0004
003500*                           TRANSACTION-FILE VENGA VACIO (QUEDABA
003600*                           EL ARCHIVO DE SALIDA SIN CREAR)
003700* 1996-02-27 CVDZ TKT-00245 SE AGREGA WKS-ARCHIVO-STATUS-TEXTO    CHG0005
003800*                           (REDEFINES) PARA EL MENSAJE DE ERROR
003900*                           DE APERTURA EN EL LISTADO DE CONSOLA
004000* 1998-01-08 RMGZ TKT-00272 REVISION Y2K -- SIN IMPACTO, EL       CHG0006
004100*                           PROGRAMA NO MANEJA FECHAS
004200* 1998-11-19 PEDR TKT-00281 SEGUIMIENTO Y2K -- SE REVISA DE NUEVO CHG0007
004300*                           CONTRA EL INVENTARIO DE PROGRAMAS QUE
004400*                           TOCAN FECHAS; SE CONFIRMA SIN CAMBIOS
004500* 1999-07-12 CVDZ TKT-00297 LIMPIEZA GENERAL Y ALINEACION DE      CHG0008
004600*                           COMENTARIOS DE SECCION
004700* 2000-01-17 CVDZ TKT-00299 REVISION POSTERIOR AL CAMBIO DE       CHG0009
004800*                           SIGLO -- PRIMERA CORRIDA DEL ANIO 2000
004900*                           SALIO LIMPIA, SIN HALLAZGOS
005000* 2000-04-06 RMGZ TKT-00313 SE ACTUALIZA EL COMENTARIO DE         CHG0010
005100*                           ARCHIVOS PARA REFLEJAR EL NUEVO
005200*                           LAYOUT DE PFM-MOVIMIENTO QUE GRABA
005300*                           PRFIN02 DESDE EL MOTOR DE REGLAS
005400* 2000-05-22 CVDZ TKT-00314 SE QUITA EL MOVE CORRESPONDING DE     CHG0011
005500*                           220-GRABA-UNA-TRANSACCION; PFM-* Y
005600*                           PFX-* NO COMPARTEN NOMBRE DE CAMPO,
005700*                           EXPORT-FILE QUEDABA EN BLANCO/CEROS.
005800*                           SE CAMBIA A MOVE EXPLICITO CAMPO POR
005900*                           CAMPO
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TRANSACTION-FILE ASSIGN TO TRANSACTION-FILE
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-TRANSACCION.
007100
007200     SELECT EXPORT-FILE ASSIGN TO EXPORT-FILE
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-EXPORTACION.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TRANSACTION-FILE
007900     LABEL RECORD STANDARD.
008000     COPY PRMOV01.
008100
008200 FD  EXPORT-FILE
008300     LABEL RECORD STANDARD.
008400 01  PFX-MOVIMIENTO-EXPORT.
008500     05  PFX-SECUENCIA            PIC 9(06).
008600     05  PFX-TIPO                 PIC X(10).
008700     05  PFX-ARTICULO             PIC X(20).
008800     05  PFX-CATEGORIA            PIC X(12).
008900     05  PFX-MONTO                PIC 9(07)V99.
009000     05  PFX-MONTO-R REDEFINES PFX-MONTO.
009100         10  PFX-MONTO-ENT        PIC 9(07).
009200         10  PFX-MONTO-DEC        PIC 9(02).
009300     05  PFX-RESTANTE-DESPUES     PIC 9(07)V99.
009400     05  FILLER                   PIC X(14).
009500
009600 WORKING-STORAGE SECTION.
009700 01  WKS-ARCHIVO-STATUS.
009800     05  FS-TRANSACCION           PIC X(02) VALUE ZEROS.
009900     05  FS-EXPORTACION           PIC X(02) VALUE ZEROS.
010000     05  FILLER                   PIC X(10) VALUE SPACES.
010100*    VISTA CRUDA DE LOS STATUS PARA UN SOLO DISPLAY DE DIAGNOSTICO
010200 01  WKS-ARCHIVO-STATUS-TEXTO REDEFINES WKS-ARCHIVO-STATUS
010300                              PIC X(14).
010400
010500 01  WKS-SWITCHES.
010600     05  WKS-FIN-TRANSACCION-SW   PIC X(01) VALUE 'N'.
010700         88  FIN-TRANSACCION              VALUE 'Y'.
010800     05  FILLER                   PIC X(04) VALUE SPACES.
010900
011000 01  WKS-CONTADORES.
011100     05  WKS-REG-COPIADOS         PIC 9(07) COMP VALUE ZERO.
011200     05  FILLER                   PIC X(04) VALUE SPACES.
011300
011400 PROCEDURE DIVISION.
011500 000-PRINCIPAL SECTION.
011600     PERFORM 100-APERTURA-ARCHIVOS
011700     PERFORM 200-COPIA-TRANSACCIONES
011800     PERFORM 900-CIERRA-ARCHIVOS
011900     STOP RUN.
012000 000-PRINCIPAL-E. EXIT.
012100
012200 100-APERTURA-ARCHIVOS SECTION.
012300     OPEN INPUT  TRANSACTION-FILE
012400     OPEN OUTPUT EXPORT-FILE
012500     IF FS-TRANSACCION = 35
012600        DISPLAY '>>> NO HAY TRANSACCIONES QUE EXPORTAR, '
012700                'TRANSACTION-FILE NO EXISTE' UPON CONSOLE
012800        MOVE ZERO TO FS-TRANSACCION
012900        SET FIN-TRANSACCION TO TRUE
013000     ELSE
013100        IF FS-TRANSACCION NOT = 0 OR FS-EXPORTACION NOT = 0
013200           DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE PRFIN03, '
013300                   'TRANSACTION (' FS-TRANSACCION
013400                   ') EXPORT (' FS-EXPORTACION ')' UPON CONSOLE
013500           MOVE 91 TO RETURN-CODE
013600           STOP RUN
013700        END-IF
013800     END-IF.
013900 100-APERTURA-ARCHIVOS-E. EXIT.
014000
014100 200-COPIA-TRANSACCIONES SECTION.
014200     IF NOT FIN-TRANSACCION
014300        PERFORM 210-LEE-UNA-TRANSACCION
014400        PERFORM 220-GRABA-UNA-TRANSACCION
014500            UNTIL FIN-TRANSACCION
014600     END-IF.
014700 200-COPIA-TRANSACCIONES-E. EXIT.
014800
014900 210-LEE-UNA-TRANSACCION SECTION.
015000     READ TRANSACTION-FILE
015100          AT END SET FIN-TRANSACCION TO TRUE
015200     END-READ.
015300 210-LEE-UNA-TRANSACCION-E. EXIT.
015400
015500*    TKT-00314 -- SE QUITA EL MOVE CORRESPONDING: PFM-* Y PFX-*
015600*    NO COMPARTEN NOMBRE DE CAMPO ASI QUE NO MOVIA NADA (EL
015700*    ARCHIVO DE EXPORTACION QUEDABA EN BLANCO/CEROS); SE HACE
015800*    EXPLICITO CAMPO POR CAMPO
015900 220-GRABA-UNA-TRANSACCION SECTION.
016000     MOVE PFM-SECUENCIA        TO PFX-SECUENCIA
016100     MOVE PFM-TIPO             TO PFX-TIPO
016200     MOVE PFM-ARTICULO         TO PFX-ARTICULO
016300     MOVE PFM-CATEGORIA        TO PFX-CATEGORIA
016400     MOVE PFM-MONTO            TO PFX-MONTO
016500     MOVE PFM-RESTANTE-DESPUES TO PFX-RESTANTE-DESPUES
016600     WRITE PFX-MOVIMIENTO-EXPORT
016700     IF FS-EXPORTACION NOT = 0
016800        DISPLAY '>>> ERROR AL GRABAR EXPORT-FILE, STATUS ('
016900                FS-EXPORTACION ')' UPON CONSOLE
017000     END-IF
017100     ADD 1 TO WKS-REG-COPIADOS
017200     PERFORM 210-LEE-UNA-TRANSACCION.
017300 220-GRABA-UNA-TRANSACCION-E. EXIT.
017400
017500 900-CIERRA-ARCHIVOS SECTION.
017600     CLOSE TRANSACTION-FILE
017700     CLOSE EXPORT-FILE
017800     DISPLAY '===================================================='
017900             UPON CONSOLE
018000     DISPLAY '  PRFIN03 -- REGISTROS EXPORTADOS: ' WKS-REG-COPIADOS
018100             UPON CONSOLE
018200     DISPLAY '===================================================='
018300             UPON CONSOLE.
018400 900-CIERRA-ARCHIVOS-E. EXIT.
