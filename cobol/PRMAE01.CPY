000100******************************************************************
000200* COPY        : PRMAE01                                          *
000300* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE ESTADO FINANCIERO.  UN     *
000500*             : SOLO REGISTRO POR CORRIDA, LEIDO AL INICIO DEL   *
000600*             : JOB Y REESCRITO AL FINALIZAR.  SI EL ARCHIVO NO  *
000700*             : EXISTE (PRIMERA CORRIDA) EL MOTOR ARRANCA CON    *
000800*             : ESTADO EN CEROS (VER PRFIN02, PARRAFO            *
000900*             : 110-CARGA-ESTADO-INICIAL).                       *
001000* USADO POR   : PRFIN02 (FD STATE-FILE)                          *
001100* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
001200* FECHA       : 14/03/1989                                       *
001300******************************************************************
001400*----------------------------------------------------------------
001500*   01  REGISTRO MAESTRO DE ESTADO FINANCIERO
001600*----------------------------------------------------------------
001700 01  PFE-ESTADO-FINANCIERO-REG.
001800*----------------------------------------------------------------
001900*        INGRESO Y PRESUPUESTO DEL MES EN CURSO
002000*----------------------------------------------------------------
002100     05  PFE-INGRESO-MENSUAL         PIC S9(07)V99.
002200*        REDEFINICION ENT/DEC PARA ARMAR LINEAS DE REPORTE SIN
002300*        TENER QUE DESCOMPONER EL CAMPO EMPACADO EN CADA PARRAFO
002400     05  PFE-INGRESO-MENSUAL-R  REDEFINES
002500         PFE-INGRESO-MENSUAL.
002600         10  PFE-INGRESO-ENT         PIC S9(07).
002700         10  PFE-INGRESO-DEC         PIC 9(02).
002800     05  PFE-PRESUP-DISCRECIONAL     PIC S9(07)V99.
002900     05  PFE-DISCRECIONAL-USADO      PIC S9(07)V99.
003000     05  PFE-ASIGNACION-AHORRO       PIC S9(07)V99.
003100     05  PFE-AHORRO-ACTUAL           PIC S9(07)V99.
003200     05  PFE-LIMITE-DIARIO           PIC S9(07)V99.
003300     05  FILLER                      PIC X(10).
003400*----------------------------------------------------------------
003500*        DATOS DE LA META DE AHORRO (OPCIONAL)
003600*----------------------------------------------------------------
003700     05  PFE-META-PRESENTE-FLAG      PIC X(01).
003800         88  PFE-META-SI                     VALUE 'Y'.
003900         88  PFE-META-NO                     VALUE 'N'.
004000     05  PFE-META-ARTICULO           PIC X(20).
004100     05  PFE-META-MONTO-OBJETIVO     PIC S9(07)V99.
004200*        REDEFINICION DEL MONTO OBJETIVO, MISMO USO QUE ARRIBA
004300     05  PFE-META-MONTO-OBJETIVO-R REDEFINES
004400         PFE-META-MONTO-OBJETIVO.
004500         10  PFE-META-OBJETIVO-ENT   PIC S9(07).
004600         10  PFE-META-OBJETIVO-DEC   PIC 9(02).
004700     05  PFE-META-PLAZO-MESES        PIC 9(03).
004800     05  PFE-META-AHORRO-ACTUAL      PIC S9(07)V99.
004900     05  FILLER                      PIC X(10).
005000*----------------------------------------------------------------
005100*        TABLA DE GASTOS FIJOS (NOMBRE ES LLAVE UNICA EN MEMORIA,
005200*        NO HAY ARCHIVO INDEXADO -- BUSQUEDA POR SEARCH EN
005300*        PRFIN02, PARRAFOS 511-BUSCA-GASTO-FIJO Y SIGUIENTES)
005400*----------------------------------------------------------------
005500     05  PFE-CANT-GASTOS-FIJOS       PIC 9(02).
005600     05  PFE-TABLA-GASTOS-FIJOS OCCURS 20 TIMES
005700                                 INDEXED BY PFE-IDX-GTO.
005800         10  PFE-GTO-NOMBRE           PIC X(20).
005900         10  PFE-GTO-MONTO            PIC S9(07)V99.
006000         10  PFE-GTO-FRECUENCIA       PIC X(08).
006100             88  PFE-GTO-ES-MENSUAL          VALUE 'MONTHLY '.
006200             88  PFE-GTO-ES-SEMANAL          VALUE 'WEEKLY  '.
006300             88  PFE-GTO-ES-DIARIO           VALUE 'DAILY   '.
006400*----------------------------------------------------------------
006500*        RELLENO DE REGISTRO -- DEJA ESPACIO PARA CRECIMIENTO
006600*        FUTURO DE LA TABLA SIN TENER QUE REORGANIZAR EL ARCHIVO
006700*----------------------------------------------------------------
006800     05  FILLER                      PIC X(60).
