000100******************************************************************
000200* COPY        : PRMOV01                                          *
000300* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE MOVIMIENTO (BITACORA DE   *
000500*             : TRANSACCIONES).  SE GRABA UNO POR CADA COMPRA O  *
000600*             : GASTO REGISTRADO; NO SE REESCRIBE NI SE BORRA.   *
000700* USADO POR   : PRFIN02 (FD TRANSACTION-FILE, GRABACION)         *
000800*             : PRFIN03 (FD TRANSACTION-FILE, LECTURA PARA       *
000900*             :          EXPORTACION)                            *
001000* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
001100* FECHA       : 14/03/1989                                       *
001200******************************************************************
001300 01  PFM-MOVIMIENTO-REG.
001400*        CONSECUTIVO DE MOVIMIENTO -- SUSTITUYE AL UUID DE LA
001500*        VERSION CONVERSACIONAL.  LO ASIGNA PRFIN02 EN
001600*        WKS-MOV-SECUENCIA (VER PARRAFO 600-ESCRIBE-TRANSACCION)
001700     05  PFM-SECUENCIA               PIC 9(06).
001800*        TIPO DE MOVIMIENTO
001900     05  PFM-TIPO                    PIC X(10).
002000         88  PFM-TIPO-COMPRA              VALUE 'PURCHASE'.
002100         88  PFM-TIPO-GASTO                VALUE 'EXPENSE'.
002200     05  PFM-ARTICULO                PIC X(20).
002300     05  PFM-CATEGORIA               PIC X(12).
002400     05  PFM-MONTO                   PIC 9(07)V99.
002500*        REDEFINICION ENT/DEC DEL MONTO PARA IMPRESION EN EL
002600*        REPORTE DE TRANSACCIONES RECIENTES (PRFIN02, PARRAFO
002700*        760-REPORTA-TRANSACCIONES-RECIENTES)
002800     05  PFM-MONTO-R REDEFINES PFM-MONTO.
002900         10  PFM-MONTO-ENT           PIC 9(07).
003000         10  PFM-MONTO-DEC           PIC 9(02).
003100     05  PFM-RESTANTE-DESPUES        PIC 9(07)V99.
003200     05  FILLER                      PIC X(14).
