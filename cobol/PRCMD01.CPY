000100******************************************************************
000200* COPY        : PRCMD01                                          *
000300* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000400* DESCRIPCION : LAYOUT DEL COMANDO DE ENTRADA, FORMA ESTRUCTURADA*
000500*             : (LA FORMA LIBRE -- LINEA DE TEXTO SUELTO -- LA   *
000600*             : CONSUME UNICAMENTE EL CLASIFICADOR PRFIN01, Y SE *
000700*             : DEFINE LOCALMENTE EN ESE PROGRAMA).              *
000800* USADO POR   : PRFIN02 (FD COMMAND-FILE)                        *
000900* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
001000* FECHA       : 14/03/1989                                       *
001100******************************************************************
001200 01  PFC-COMANDO-REG.
001300*        INTENCION DEL COMANDO -- UNA DE LAS DIEZ LISTADAS ABAJO
001400     05  PFC-INTENCION               PIC X(20).
001500         88  PFC-INT-AFORDABILIDAD        VALUE
001600                                      'AFFORDABILITY-CHECK'.
001700         88  PFC-INT-REGISTRA-COMPRA       VALUE
001800                                      'LOG-PURCHASE'.
001900         88  PFC-INT-REGISTRA-GASTO         VALUE
002000                                      'LOG-EXPENSE'.
002100         88  PFC-INT-FIJA-INGRESO            VALUE
002200                                      'SET-INCOME'.
002300         88  PFC-INT-FIJA-GASTO-FIJO          VALUE
002400                                      'SET-FIXED-EXPENSE'.
002500         88  PFC-INT-FIJA-META                 VALUE
002600                                      'SET-GOAL'.
002700         88  PFC-INT-MUESTRA-ESTADO              VALUE
002800                                      'SHOW-STATUS'.
002900         88  PFC-INT-AYUDA                        VALUE 'HELP'.
003000         88  PFC-INT-FIN-DE-MES                     VALUE
003100                                      'MONTH-END'.
003200         88  PFC-INT-DESCONOCIDO                     VALUE
003300                                      'UNKNOWN'.
003400*        ARTICULO / NOMBRE DE GASTO FIJO / ARTICULO DE LA META
003500     05  PFC-ARTICULO                PIC X(20).
003600*        MONTO DEL COMANDO -- DEBE SER >= CERO (VALIDADO EN
003700*        PRFIN02, PARRAFO 230-VALIDA-COMANDO)
003800     05  PFC-MONTO                   PIC 9(07)V99.
003900*        CATEGORIA DEL GASTO (SOLO APLICA A LOG-EXPENSE)
004000     05  PFC-CATEGORIA               PIC X(12).
004100*        PLAZO EN MESES DE LA META (SOLO APLICA A SET-GOAL)
004200     05  PFC-PLAZO-MESES             PIC 9(03).
004300*        RELLENO -- COMPLETA EL REGISTRO A 80 POSICIONES, IGUAL
004400*        QUE UNA LINEA DE TEXTO SUELTO DEL CLASIFICADOR
004500     05  FILLER                      PIC X(16).
004600*----------------------------------------------------------------
004700*        VISTA ALTERNA DEL REGISTRO COMO LINEA DE TEXTO CRUDA,
004800*        USADA SOLO PARA ECO DE DIAGNOSTICO EN CASO DE COMANDO
004900*        RECHAZADO (VER PRFIN02, PARRAFO 595-RECHAZA-COMANDO)
005000*----------------------------------------------------------------
005100 01  PFC-COMANDO-TEXTO REDEFINES PFC-COMANDO-REG PIC X(80).
