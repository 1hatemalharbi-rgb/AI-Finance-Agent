000100******************************************************************
000200* FECHA       : 06/11/1999                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : PRESUPUESTO PERSONAL (MOTOR DE REGLAS)           *
000500* PROGRAMA    : PRFIN02, MOTOR DE PRESUPUESTO Y BITACORA         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ESTADO FINANCIERO MAESTRO (O ARRANCA EN   *
000800*             : CEROS SI ES LA PRIMERA CORRIDA), LEE LA CADENA   *
000900*             : DE COMANDOS YA CLASIFICADOS (VER PRFIN01) EN EL  *
001000*             : ORDEN EN QUE LLEGARON, APLICA LAS REGLAS DE      *
001100*             : PRESUPUESTO/AHORRO/GASTO A CADA UNO, GRABA UNA   *
001200*             : LINEA DE DECISION POR COMANDO, UNA TRANSACCION   *
001300*             : POR COMPRA O GASTO, Y AL TERMINAR REESCRIBE EL   *
001400*             : MAESTRO E IMPRIME EL REPORTE DE ESTADO.          *
001500* ARCHIVOS    : STATE-FILE     (SECUENCIAL, MAESTRO 1 REGISTRO)  *
001600*             : COMMAND-FILE   (SECUENCIAL, ENTRADA)             *
001700*             : RESULTS-FILE   (SECUENCIAL, SALIDA)              *
001800*             : TRANSACTION-FILE (SECUENCIAL, SALIDA)            *
001900*             : REPORT-FILE    (SECUENCIAL, SALIDA)              *
002000* PROGRAMA(S) : NO APLICA                                        *
002100* ACCION (ES) : A=ACTUALIZA ESTADO Y GENERA REPORTE              *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.                     PRFIN02.
002500 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002600 INSTALLATION.                   DEPTO. DESARROLLO BATCH.
002700 DATE-WRITTEN.                   14/03/1989.
002800 DATE-COMPILED.                  06/11/1999.
002900 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
003000******************************************************************
003100*                       B I T A C O R A   D E   C A M B I O S
003200******************************************************************
003300* 1989-03-14 PEDR TKT-00118 VERSION INICIAL, CARGA ESTADO Y       CHG0001
003400*                           DESPACHA POR INTENCION
003500* 1989-04-02 PEDR TKT-00122 AGREGADA LA TABLA DE GASTOS FIJOS     CHG0002
003600*                           CON BUSQUEDA POR SEARCH
003700* 1990-01-09 RMGZ TKT-00137 SE AGREGA LA VERIFICACION DE          CHG0003
003800*                           ASEQUIBILIDAD (AFFORDABILITY-CHECK)
003900* 1990-06-22 RMGZ TKT-00145 CORRIGE REDONDEO DEL LIMITE DIARIO,   CHG0004
004000*                           SE REQUERIA ROUNDED EN EL COMPUTE
004100* 1991-02-18 PEDR TKT-00160 SE AGREGA LA META DE AHORRO Y SU      CHG0005
004200*                           ARITMETICA DE AVANCE
004300* 1991-09-05 CVDZ TKT-00171 SE AGREGA ADAPTACION DEL LIMITE       CHG0006
004400*                           DIARIO AL SUPERAR 80% DE USO
004500* 1992-03-30 CVDZ TKT-00184 SE AGREGA EL CIERRE DE MES            CHG0007
004600*                           (REINICIO DE CONTADORES)
004700* 1993-07-14 PEDR TKT-00201 SE AGREGA EL REPORTE DE ESTADO AL     CHG0008
004800*                           FINAL DE LA CORRIDA Y EN SHOW-STATUS
004900* 1994-11-02 RMGZ TKT-00219 SE AGREGA VALIDACION DE PLAZO DE      CHG0009
005000*                           META MAYOR A CERO
005100* 1995-05-27 CVDZ TKT-00230 SE AJUSTA LA REGLA DE PRESUPUESTO     CHG0010
005200*                           DISCRECIONAL NEGATIVO (RECORTE AL
005300*                           AHORRO, NO AL GASTO FIJO)
005400* 1996-08-19 PEDR TKT-00248 SE AGREGAN LAS ADVERTENCIAS DE        CHG0011
005500*                           ALTO USO Y SOBRE PRESUPUESTO
005600* 1997-02-11 RMGZ TKT-00256 SE AGREGA EL DETALLE DE LAS ULTIMAS   CHG0012
005700*                           5 TRANSACCIONES AL REPORTE
005800* 1998-01-08 CVDZ TKT-00271 REVISION Y2K -- TODAS LAS FECHAS DE   CHG0013
005900*                           TRABAJO SE MANEJAN EN FORMATO
006000*                           AAAAMMDD DE 4 DIGITOS DE ANIO
006100* 1998-09-23 PEDR TKT-00279 SE AGREGA EL CONSECUTIVO DE           CHG0014
006200*                           TRANSACCION EN MEMORIA, SUSTITUYE
006300*                           EL IDENTIFICADOR UNICO DEL SISTEMA
006400*                           CONVERSACIONAL ORIGINAL
006500* 1999-06-04 RMGZ TKT-00291 SE AGREGA EL MENSAJE DE AYUDA FIJO    CHG0015
006600*                           PARA HELP/UNKNOWN
006700* 1999-11-06 PEDR TKT-00305 LIMPIEZA GENERAL DE PARRAFOS Y        CHG0016
006800*                           ALINEACION DE COMENTARIOS DE SECCION
006900* 1999-12-01 CVDZ TKT-00306 SE SEPARA WKS-MR-ALERTA-TEXTO DEL     CHG0017
007000*                           MENSAJE PRINCIPAL; EL STRING DE LOG-
007100*                           PURCHASE/LOG-EXPENSE QUEDABA BASURA
007200*                           AL USAR WKS-MR-TEXTO COMO ORIGEN Y
007300*                           DESTINO A LA VEZ
007400* 2000-03-14 PEDR TKT-00312 SE ALINEAN LAS CONFIANZAS QUE         CHG0018
007500*                           PRFIN01 GRABA EN PFC-INTENCION CONTRA
007600*                           EL INSTRUCTIVO DE NEGOCIO -- SIN
007700*                          CAMBIOS EN PRFIN02
007800* 2000-07-19 CVDZ TKT-00316 100-APERTURA-ARCHIVOS SOLO HACIA      CHG0019
007900*                           DISPLAY DEL FILE STATUS CRUDO AL
008000*                           FALLAR UN OPEN; SE ADOPTA EL PATRON
008100*                           FSE-xxx/DEBD1R00 QUE YA USA CIERRES1/
008200*                           MORAS1 PARA QUE QUEDE REGISTRO EN EL
008300*                           LOG DE DIAGNOSTICO CENTRAL
008400* 2000-08-02 RMGZ TKT-00317 526-COMPONE-RESPUESTA-AFORD CALCULABA CHG0020
008500*                           EL IMPACTO SOBRE LA META Y LAS
008600*                           ADVERTENCIAS DE PRESUPUESTO PERO NUNCA
008700*                           LOS ESCRIBIA EN LA RESPUESTA; SE AGREGA
008800*                           527-COMPONE-ALERTA-AFORD Y SE AMPLIA
008900*                           WKS-MR-TEXTO A X(128)
009000* 2000-08-02 RMGZ TKT-00318 750-REPORTA-META NO IMPRIMIA EL MONTO CHG0021
009100*                           OBJETIVO NI EL PLAZO EN MESES DE LA
009200*                           META, COMO PIDE EL INSTRUCTIVO
009300******************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM.
009800
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT STATE-FILE ASSIGN TO STATE-FILE
010200            ORGANIZATION  IS SEQUENTIAL
010300            FILE STATUS   IS FS-STATE
010400                              FSE-STATE.
010500
010600     SELECT COMMAND-FILE ASSIGN TO COMMAND-FILE
010700            ORGANIZATION  IS LINE SEQUENTIAL
010800            FILE STATUS   IS FS-COMANDO
010900                              FSE-COMANDO.
011000
011100     SELECT RESULTS-FILE ASSIGN TO RESULTS-FILE
011200            ORGANIZATION  IS LINE SEQUENTIAL
011300            FILE STATUS   IS FS-RESULTADO
011400                              FSE-RESULTADO.
011500
011600     SELECT TRANSACTION-FILE ASSIGN TO TRANSACTION-FILE
011700            ORGANIZATION  IS SEQUENTIAL
011800            FILE STATUS   IS FS-TRANSACCION
011900                              FSE-TRANSACCION.
012000
012100     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
012200            ORGANIZATION  IS LINE SEQUENTIAL
012300            FILE STATUS   IS FS-REPORTE
012400                              FSE-REPORTE.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800*----------------------------------------------------------------
012900*   MAESTRO DE ESTADO FINANCIERO -- UN REGISTRO POR CORRIDA
013000*----------------------------------------------------------------
013100 FD  STATE-FILE
013200     LABEL RECORD STANDARD.
013300     COPY PRMAE01.
013400
013500*----------------------------------------------------------------
013600*   CADENA DE COMANDOS YA CLASIFICADOS, FORMA ESTRUCTURADA
013700*----------------------------------------------------------------
013800 FD  COMMAND-FILE
013900     LABEL RECORD STANDARD.
014000     COPY PRCMD01.
014100
014200*----------------------------------------------------------------
014300*   UNA LINEA DE DECISION/CONFIRMACION POR COMANDO PROCESADO
014400*----------------------------------------------------------------
014500 FD  RESULTS-FILE
014600     LABEL RECORD STANDARD.
014700 01  PFR-RESULTADO-LINEA         PIC X(132).
014800
014900*----------------------------------------------------------------
015000*   BITACORA DE TRANSACCIONES (COMPRAS Y GASTOS)
015100*----------------------------------------------------------------
015200 FD  TRANSACTION-FILE
015300     LABEL RECORD STANDARD.
015400     COPY PRMOV01.
015500
015600*----------------------------------------------------------------
015700*   REPORTE DE ESTADO DE PRESUPUESTO
015800*----------------------------------------------------------------
015900 FD  REPORT-FILE
016000     LABEL RECORD STANDARD.
016100 01  PFP-LINEA-REPORTE           PIC X(132).
016200
016300 WORKING-STORAGE SECTION.
016400******************************************************************
016500*              E S T A D O S   D E   A R C H I V O               *
016600******************************************************************
016700 01  WKS-ARCHIVO-STATUS.
016800     05  FS-STATE                 PIC X(02) VALUE ZEROS.
016900     05  FSE-STATE.
017000         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017100         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017200         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017300     05  FS-COMANDO               PIC X(02) VALUE ZEROS.
017400     05  FSE-COMANDO.
017500         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017600         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017700         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017800     05  FS-RESULTADO             PIC X(02) VALUE ZEROS.
017900     05  FSE-RESULTADO.
018000         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018100         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018200         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018300     05  FS-TRANSACCION           PIC X(02) VALUE ZEROS.
018400     05  FSE-TRANSACCION.
018500         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018600         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018700         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018800     05  FS-REPORTE               PIC X(02) VALUE ZEROS.
018900     05  FSE-REPORTE.
019000         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
019100         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
019200         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
019300*    VARIABLES DE LA RUTINA DE DIAGNOSTICO DE FILE STATUS
019400*    (VER 100-APERTURA-ARCHIVOS) -- TKT-00316, SE ADOPTA EL
019500*    PATRON FSE/DEBD1R00 DE CIERRES1/MORAS1 EN VEZ DEL DISPLAY
019600*    SUELTO QUE TENIA ESTE PROGRAMA
019700     05  PROGRAMA                 PIC X(08) VALUE 'PRFIN02'.
019800     05  ARCHIVO                  PIC X(08) VALUE SPACES.
019900     05  ACCION                   PIC X(10) VALUE SPACES.
020000     05  LLAVE                    PIC X(32) VALUE SPACES.
020100     05  FILLER                   PIC X(10) VALUE SPACES.
020200******************************************************************
020300*              V A R I A B L E S   D E   C O N T R O L           *
020400******************************************************************
020500 01  WKS-SWITCHES.
020600     05  WKS-EXISTE-ESTADO       PIC X(01) VALUE 'N'.
020700         88  ESTADO-PREVIO-EXISTE        VALUE 'Y'.
020800     05  WKS-FIN-COMANDOS-SW     PIC X(01) VALUE 'N'.
020900         88  FIN-COMANDOS                VALUE 'Y'.
021000     05  WKS-COMANDO-VALIDO-SW   PIC X(01) VALUE 'Y'.
021100         88  COMANDO-ES-VALIDO           VALUE 'Y'.
021200         88  COMANDO-ES-INVALIDO         VALUE 'N'.
021300     05  WKS-GASTO-FIJO-SW       PIC X(01) VALUE 'N'.
021400         88  GASTO-FIJO-ENCONTRADO       VALUE 'Y'.
021500     05  FILLER                   PIC X(04) VALUE SPACES.
021600
021700 01  WKS-CONTADORES.
021800     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZERO.
021900     05  WKS-REG-ACEPTADOS        PIC 9(07) COMP VALUE ZERO.
022000     05  WKS-REG-RECHAZADOS       PIC 9(07) COMP VALUE ZERO.
022100     05  WKS-MOV-SECUENCIA        PIC 9(06) COMP VALUE ZERO.
022200     05  WKS-CONT-TRANSACCIONES   PIC 9(07) COMP VALUE ZERO.
022300     05  FILLER                   PIC X(04) VALUE SPACES.
022400
022500******************************************************************
022600*              F E C H A   D E   C O R R I D A                   *
022700******************************************************************
022800 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZERO.
022900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
023000     05  WKS-FS-ANIO              PIC 9(04).
023100     05  WKS-FS-MES               PIC 9(02).
023200     05  WKS-FS-DIA               PIC 9(02).
023300
023400******************************************************************
023500*        C A M P O S   D E   T R A B A J O   -   C A L C U L O S *
023600******************************************************************
023700 01  WKS-CALCULOS.
023800     05  WKS-TOTAL-GASTOS-FIJOS       PIC S9(07)V99 VALUE ZERO.
023900     05  WKS-RESTANTE-DISCRECIONAL    PIC S9(07)V99 VALUE ZERO.
024000     05  WKS-PORCENTAJE-USO           PIC S9(03)V99 VALUE ZERO.
024100     05  WKS-AHORRO-MENSUAL-REQUERIDO PIC S9(07)V99 VALUE ZERO.
024200     05  WKS-PORCENTAJE-META          PIC S9(03)V99 VALUE ZERO.
024300     05  WKS-EXCEDENTE                PIC S9(07)V99 VALUE ZERO.
024400     05  WKS-PUEDE-AHORRAR            PIC S9(07)V99 VALUE ZERO.
024500     05  WKS-DIAS-RETRASO             PIC S9(05) COMP VALUE ZERO.
024600     05  WKS-CANDIDATO-LIMITE         PIC S9(07)V99 VALUE ZERO.
024700     05  WKS-VEINTE-PCT-INGRESO       PIC S9(07)V99 VALUE ZERO.
024800     05  WKS-SOBRANTE                 PIC S9(07)V99 VALUE ZERO.
024900     05  WKS-PCT-NUMERADOR            PIC S9(07)V99 VALUE ZERO.
025000     05  FILLER                       PIC X(08) VALUE SPACES.
025100
025200******************************************************************
025300*        R E S P U E S T A   D E   A S E Q U I B I L I D A D     *
025400******************************************************************
025500 01  WKS-RESPUESTA-AFORD.
025600     05  WKS-AF-RECOMENDADO-SW   PIC X(01) VALUE 'N'.
025700         88  AF-RECOMENDADO              VALUE 'Y'.
025800         88  AF-NO-RECOMENDADO           VALUE 'N'.
025900     05  WKS-AF-RESTANTE-DESP    PIC S9(07)V99 VALUE ZERO.
026000     05  WKS-AF-PORCENTAJE-USO   PIC S9(03)V99 VALUE ZERO.
026100     05  WKS-AF-IMPACTO-META     PIC X(20) VALUE SPACES.
026200         88  AF-IMPACTO-EN-CAMINO        VALUE 'ON-TRACK'.
026300         88  AF-IMPACTO-RETRASO          VALUE 'DELAY'.
026400         88  AF-IMPACTO-COMPROMETE       VALUE 'COMPROMISED'.
026500         88  AF-IMPACTO-NINGUNO          VALUE 'NONE'.
026600     05  WKS-AF-LIMITE-DIARIO    PIC S9(07)V99 VALUE ZERO.
026700     05  WKS-AF-ADVERTENCIA      PIC X(12) VALUE SPACES.
026800         88  AF-ADVERT-ALTO-USO          VALUE 'HIGH-USAGE'.
026900         88  AF-ADVERT-SOBRE-PRESUP      VALUE 'OVER-BUDGET'.
027000         88  AF-ADVERT-NINGUNA           VALUE 'NONE'.
027100*    TEXTOS ARMADOS POR 527 ANTES DE JUNTARLOS EN WKS-MR-ALERTA-
027200*    TEXTO -- SEPARADOS PARA NO REPETIR EL ERROR DE TKT-00306 (NO
027300*    SE PUEDE USAR UN CAMPO COMO ORIGEN Y DESTINO DEL MISMO STRING)
027400     05  WKS-AF-TEXTO-IMPACTO    PIC X(30) VALUE SPACES.
027500     05  WKS-AF-TEXTO-ADVERT     PIC X(40) VALUE SPACES.
027600     05  FILLER                   PIC X(06) VALUE SPACES.
027700
027800******************************************************************
027900*        A L E R T A   D E   A D A P T A C I O N   D E   G A S T O
028000******************************************************************
028100 01  WKS-ALERTA-ADAPTACION.
028200     05  WKS-ALERTA-CODIGO        PIC X(12) VALUE SPACES.
028300         88  ALERTA-PRESUP-AGOTADO       VALUE 'EXHAUSTED'.
028400         88  ALERTA-LIMITE-AJUSTADO      VALUE 'ADJUSTED'.
028500         88  ALERTA-NINGUNA              VALUE 'NONE'.
028600     05  FILLER                   PIC X(08) VALUE SPACES.
028700
028800******************************************************************
028900*        M E N S A J E   D E   R E S U L T A D O   ( A R M A D O )
029000******************************************************************
029100 01  WKS-MENSAJE-RESULTADO.
029200*    TKT-00317 -- SE AMPLIA DE X(120) A X(128) PARA DAR CABIDA AL
029300*    AVISO DE IMPACTO DE META/ADVERTENCIA QUE AGREGA 526 A LA
029400*    RESPUESTA DE AFFORDABILITY-CHECK (PFR-RESULTADO-LINEA ES
029500*    X(132), ASI QUE SOBRA MARGEN PARA EL FILLER)
029600     05  WKS-MR-TEXTO             PIC X(128) VALUE SPACES.
029700     05  FILLER                   PIC X(04) VALUE SPACES.
029800*    MENSAJE DE ALERTA DE ADAPTACION, ARMADO POR 560, LEIDO POR
029900*    540/550 -- CAMPO APARTE PARA NO HACER STRING DE WKS-MR-TEXTO
030000*    CONTRA SI MISMO (QUEDABA BASURA, TKT-00298)
030100 01  WKS-MR-ALERTA-TEXTO          PIC X(120) VALUE SPACES.
030200
030300 01  WKS-CAMPOS-EDICION.
030400     05  WKS-ED-MONTO             PIC Z,ZZZ,ZZ9.99.
030500     05  WKS-ED-MONTO2            PIC Z,ZZZ,ZZ9.99.
030600     05  WKS-ED-PORCENTAJE        PIC ZZ9.9.
030700     05  WKS-ED-DIAS              PIC ZZZZ9.
030800     05  WKS-ED-PLAZO             PIC ZZ9.
030900     05  WKS-ED-SECUENCIA         PIC ZZZZZ9.
031000     05  FILLER                   PIC X(08) VALUE SPACES.
031100
031200******************************************************************
031300*   AREA BASE DE IMPRESION, REDEFINIDA SEGUN EL TIPO DE LINEA    *
031400*   DEL REPORTE DE ESTADO (UNA SOLA AREA, VARIAS PLANTILLAS)     *
031500******************************************************************
031600 01  WKS-LINEA-REPORTE-BASE.
031700     05  FILLER                   PIC X(132) VALUE SPACES.
031800
031900 01  WKS-LIN-TITULO REDEFINES WKS-LINEA-REPORTE-BASE.
032000     05  LIN-TIT-TEXTO            PIC X(60).
032100     05  FILLER                   PIC X(72).
032200
032300 01  WKS-LIN-ETIQUETA-MONTO REDEFINES WKS-LINEA-REPORTE-BASE.
032400     05  LIN-EM-ETIQUETA          PIC X(30).
032500     05  LIN-EM-MONTO             PIC Z,ZZZ,ZZ9.99.
032600     05  FILLER                   PIC X(90).
032700
032800 01  WKS-LIN-ETIQ-MONTO-PCT REDEFINES WKS-LINEA-REPORTE-BASE.
032900     05  LIN-EMP-ETIQUETA         PIC X(30).
033000     05  LIN-EMP-MONTO            PIC Z,ZZZ,ZZ9.99.
033100     05  FILLER                   PIC X(04).
033200     05  LIN-EMP-PCT              PIC ZZ9.9.
033300     05  FILLER                   PIC X(01) VALUE '%'.
033400     05  FILLER                   PIC X(83).
033500
033600 01  WKS-LIN-GASTO-DETALLE REDEFINES WKS-LINEA-REPORTE-BASE.
033700     05  FILLER                   PIC X(04).
033800     05  LIN-GD-NOMBRE            PIC X(20).
033900     05  FILLER                   PIC X(02).
034000     05  LIN-GD-MONTO             PIC Z,ZZZ,ZZ9.99.
034100     05  FILLER                   PIC X(94).
034200
034300 01  WKS-LIN-TRANSACCION REDEFINES WKS-LINEA-REPORTE-BASE.
034400     05  LIN-TX-SEQ               PIC ZZZZZ9.
034500     05  FILLER                   PIC X(02).
034600     05  LIN-TX-DESC              PIC X(32).
034700     05  FILLER                   PIC X(02).
034800     05  LIN-TX-MONTO             PIC Z,ZZZ,ZZ9.99.
034900     05  FILLER                   PIC X(77).
035000
035100******************************************************************
035200*        U L T I M A S   5   T R A N S A C C I O N E S           *
035300******************************************************************
035400 01  WKS-TABLA-RECIENTES.
035500     05  WKS-REC-TOTAL            PIC 9(05) COMP VALUE ZERO.
035600     05  WKS-REC-ENTRADA OCCURS 5 TIMES INDEXED BY WKS-IDX-REC.
035700         10  WKS-REC-SEQ          PIC 9(06).
035800         10  WKS-REC-DESC         PIC X(32).
035900         10  WKS-REC-MONTO        PIC S9(07)V99.
036000     05  FILLER                   PIC X(08) VALUE SPACES.
036100
036200 PROCEDURE DIVISION.
036300******************************************************************
036400*                  S E C C I O N   P R I N C I P A L             *
036500******************************************************************
036600 000-PRINCIPAL SECTION.
036700     PERFORM 100-APERTURA-ARCHIVOS
036800     PERFORM 110-CARGA-ESTADO-INICIAL
036900     PERFORM 200-PROCESA-COMANDOS
037000     PERFORM 700-IMPRIME-REPORTE-ESTADO
037100     PERFORM 800-ESCRIBE-ESTADO-FINAL
037200     PERFORM 900-CIERRA-ARCHIVOS
037300     STOP RUN.
037400 000-PRINCIPAL-E. EXIT.
037500
037600******************************************************************
037700*                  A P E R T U R A   D E   A R C H I V O S       *
037800******************************************************************
037900 100-APERTURA-ARCHIVOS SECTION.
038000*    TKT-00316 -- SE ADOPTA AQUI EL PATRON FSE-xxx/DEBD1R00 QUE
038100*    YA USA CIERRES1/MORAS1 PARA DIAGNOSTICAR ERRORES DE OPEN;
038200*    ANTES ESTE PARRAFO SOLO HACIA DISPLAY DEL FILE STATUS CRUDO
038300     MOVE 'PRFIN02' TO PROGRAMA
038400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
038500     OPEN INPUT  STATE-FILE
038600     IF FS-STATE = 35
038700        MOVE 'N' TO WKS-EXISTE-ESTADO
038800        MOVE ZERO TO FS-STATE
038900     ELSE
039000        IF FS-STATE = 0 OR FS-STATE = 97
039100           MOVE 'Y' TO WKS-EXISTE-ESTADO
039200        ELSE
039300           MOVE 'OPEN'      TO ACCION
039400           MOVE SPACES      TO LLAVE
039500           MOVE 'STATE'     TO ARCHIVO
039600           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039700                                 FS-STATE, FSE-STATE
039800           MOVE 91 TO RETURN-CODE
039900           DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO STATE <<<'
040000                   UPON CONSOLE
040100           GO TO 100-APERTURA-ARCHIVOS-E
040200        END-IF
040300     END-IF
040400
040500     OPEN INPUT  COMMAND-FILE
040600     IF FS-COMANDO NOT = 0 AND 97
040700        MOVE 'OPEN'      TO ACCION
040800        MOVE SPACES      TO LLAVE
040900        MOVE 'COMANDO'   TO ARCHIVO
041000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041100                              FS-COMANDO, FSE-COMANDO
041200        PERFORM 900-CIERRA-ARCHIVOS
041300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO COMANDO <<<'
041400                UPON CONSOLE
041500        MOVE 91 TO RETURN-CODE
041600        STOP RUN
041700     END-IF
041800
041900     OPEN OUTPUT RESULTS-FILE
042000     IF FS-RESULTADO NOT = 0 AND 97
042100        MOVE 'OPEN'      TO ACCION
042200        MOVE SPACES      TO LLAVE
042300        MOVE 'RESULTADO' TO ARCHIVO
042400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042500                              FS-RESULTADO, FSE-RESULTADO
042600        PERFORM 900-CIERRA-ARCHIVOS
042700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RESULTADO <<<'
042800                UPON CONSOLE
042900        MOVE 91 TO RETURN-CODE
043000        STOP RUN
043100     END-IF
043200
043300     OPEN OUTPUT TRANSACTION-FILE
043400     IF FS-TRANSACCION NOT = 0 AND 97
043500        MOVE 'OPEN'       TO ACCION
043600        MOVE SPACES       TO LLAVE
043700        MOVE 'TRANSACC'   TO ARCHIVO
043800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043900                              FS-TRANSACCION, FSE-TRANSACCION
044000        PERFORM 900-CIERRA-ARCHIVOS
044100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO TRANSACC <<<'
044200                UPON CONSOLE
044300        MOVE 91 TO RETURN-CODE
044400        STOP RUN
044500     END-IF
044600
044700     OPEN OUTPUT REPORT-FILE
044800     IF FS-REPORTE NOT = 0 AND 97
044900        MOVE 'OPEN'      TO ACCION
045000        MOVE SPACES      TO LLAVE
045100        MOVE 'REPORTE'   TO ARCHIVO
045200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045300                              FS-REPORTE, FSE-REPORTE
045400        PERFORM 900-CIERRA-ARCHIVOS
045500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REPORTE <<<'
045600                UPON CONSOLE
045700        MOVE 91 TO RETURN-CODE
045800        STOP RUN
045900     END-IF.
046000 100-APERTURA-ARCHIVOS-E. EXIT.
046100
046200******************************************************************
046300*        C A R G A   D E L   E S T A D O   I N I C I A L         *
046400******************************************************************
046500 110-CARGA-ESTADO-INICIAL SECTION.
046600     IF ESTADO-PREVIO-EXISTE
046700        READ STATE-FILE
046800             AT END
046900             DISPLAY '>>> STATE-FILE MARCADO EXISTENTE PERO VACIO'
047000                     UPON CONSOLE
047100             PERFORM 111-INICIALIZA-ESTADO-EN-CEROS
047200        END-READ
047300     ELSE
047400        PERFORM 111-INICIALIZA-ESTADO-EN-CEROS
047500     END-IF
047600     CLOSE STATE-FILE.
047700 110-CARGA-ESTADO-INICIAL-E. EXIT.
047800
047900 111-INICIALIZA-ESTADO-EN-CEROS SECTION.
048000     INITIALIZE PFE-ESTADO-FINANCIERO-REG
048100     MOVE 'N' TO PFE-META-PRESENTE-FLAG
048200     MOVE ZERO TO PFE-CANT-GASTOS-FIJOS.
048300 111-INICIALIZA-ESTADO-EN-CEROS-E. EXIT.
048400
048500******************************************************************
048600*        C I C L O   D E   P R O C E S O   D E   C O M A N D O S *
048700******************************************************************
048800 200-PROCESA-COMANDOS SECTION.
048900     PERFORM 210-LEE-UN-COMANDO
049000     PERFORM 220-DESPACHA-COMANDO
049100         UNTIL FIN-COMANDOS.
049200 200-PROCESA-COMANDOS-E. EXIT.
049300
049400 210-LEE-UN-COMANDO SECTION.
049500     READ COMMAND-FILE
049600          AT END SET FIN-COMANDOS TO TRUE
049700     END-READ.
049800 210-LEE-UN-COMANDO-E. EXIT.
049900
050000******************************************************************
050100*        D E S P A C H O   P O R   I N T E N C I O N             *
050200******************************************************************
050300 220-DESPACHA-COMANDO SECTION.
050400     ADD 1 TO WKS-REG-LEIDOS
050500     PERFORM 230-VALIDA-COMANDO
050600     IF COMANDO-ES-INVALIDO
050700        PERFORM 595-RECHAZA-COMANDO
050800     ELSE
050900        ADD 1 TO WKS-REG-ACEPTADOS
051000        EVALUATE TRUE
051100            WHEN PFC-INT-FIJA-INGRESO
051200                 PERFORM 500-SET-INCOME
051300            WHEN PFC-INT-FIJA-GASTO-FIJO
051400                 PERFORM 510-SET-FIXED-EXPENSE
051500            WHEN PFC-INT-FIJA-META
051600                 PERFORM 530-SET-GOAL
051700            WHEN PFC-INT-AFORDABILIDAD
051800                 PERFORM 520-VERIFICA-PUEDO-COMPRAR
051900            WHEN PFC-INT-REGISTRA-COMPRA
052000                 PERFORM 540-LOG-PURCHASE
052100            WHEN PFC-INT-REGISTRA-GASTO
052200                 PERFORM 550-LOG-EXPENSE
052300            WHEN PFC-INT-MUESTRA-ESTADO
052400                 PERFORM 570-SHOW-STATUS
052500            WHEN PFC-INT-FIN-DE-MES
052600                 PERFORM 580-MONTH-END
052700            WHEN OTHER
052800                 PERFORM 590-HELP-O-DESCONOCIDO
052900        END-EVALUATE
053000     END-IF
053100     PERFORM 210-LEE-UN-COMANDO.
053200 220-DESPACHA-COMANDO-E. EXIT.
053300
053400 230-VALIDA-COMANDO SECTION.
053500     SET COMANDO-ES-VALIDO TO TRUE
053600     IF PFC-INT-FIJA-META AND PFC-PLAZO-MESES = 0
053700        SET COMANDO-ES-INVALIDO TO TRUE
053800     END-IF.
053900 230-VALIDA-COMANDO-E. EXIT.
054000
054100******************************************************************
054200*    R E C A L C U L O   D E   P R E S U P U E S T O   ( N U C L E
054300*    O DE LA ASIGNACION, SE EJECUTA DESPUES DE CADA CAMBIO DE    *
054400*    PERFIL )                                                    *
054500******************************************************************
054600 400-CALCULA-PRESUPUESTO SECTION.
054700     IF PFE-INGRESO-MENSUAL = ZERO
054800        CONTINUE
054900     ELSE
055000        PERFORM 410-CALCULA-TOTAL-FIJOS
055100        IF PFE-META-SI
055200           PERFORM 440-CALCULA-META-MENSUAL-REQ
055300        ELSE
055400           MOVE ZERO TO WKS-AHORRO-MENSUAL-REQUERIDO
055500        END-IF
055600        COMPUTE WKS-VEINTE-PCT-INGRESO ROUNDED =
055700                PFE-INGRESO-MENSUAL * 0.20
055800        IF WKS-VEINTE-PCT-INGRESO > WKS-AHORRO-MENSUAL-REQUERIDO
055900           MOVE WKS-VEINTE-PCT-INGRESO TO PFE-ASIGNACION-AHORRO
056000        ELSE
056100           MOVE WKS-AHORRO-MENSUAL-REQUERIDO
056200                TO PFE-ASIGNACION-AHORRO
056300        END-IF
056400        COMPUTE PFE-PRESUP-DISCRECIONAL =
056500                PFE-INGRESO-MENSUAL - WKS-TOTAL-GASTOS-FIJOS
056600                - PFE-ASIGNACION-AHORRO
056700        IF PFE-PRESUP-DISCRECIONAL < ZERO
056800           COMPUTE WKS-SOBRANTE =
056900                   PFE-INGRESO-MENSUAL - WKS-TOTAL-GASTOS-FIJOS
057000           IF WKS-SOBRANTE > ZERO
057100              MOVE WKS-SOBRANTE TO PFE-ASIGNACION-AHORRO
057200           ELSE
057300              MOVE ZERO TO PFE-ASIGNACION-AHORRO
057400           END-IF
057500           MOVE ZERO TO PFE-PRESUP-DISCRECIONAL
057600        END-IF
057700        PERFORM 460-CALCULA-LIMITE-DIARIO
057800     END-IF.
057900 400-CALCULA-PRESUPUESTO-E. EXIT.
058000
058100 410-CALCULA-TOTAL-FIJOS SECTION.
058200     MOVE ZERO TO WKS-TOTAL-GASTOS-FIJOS
058300     IF PFE-CANT-GASTOS-FIJOS > ZERO
058400        PERFORM 411-SUMA-UN-GASTO-FIJO
058500            VARYING PFE-IDX-GTO FROM 1 BY 1
058600            UNTIL PFE-IDX-GTO > PFE-CANT-GASTOS-FIJOS
058700     END-IF.
058800 410-CALCULA-TOTAL-FIJOS-E. EXIT.
058900
059000 411-SUMA-UN-GASTO-FIJO SECTION.
059100     ADD PFE-GTO-MONTO (PFE-IDX-GTO) TO WKS-TOTAL-GASTOS-FIJOS.
059200 411-SUMA-UN-GASTO-FIJO-E. EXIT.
059300
059400 420-CALCULA-RESTANTE SECTION.
059500     COMPUTE WKS-RESTANTE-DISCRECIONAL =
059600             PFE-PRESUP-DISCRECIONAL - PFE-DISCRECIONAL-USADO
059700     IF WKS-RESTANTE-DISCRECIONAL < ZERO
059800        MOVE ZERO TO WKS-RESTANTE-DISCRECIONAL
059900     END-IF.
060000 420-CALCULA-RESTANTE-E. EXIT.
060100
060200*    PORCENTAJE DE USO GENERICO -- EL LLAMADOR DEJA EL
060300*    NUMERADOR EN WKS-PCT-NUMERADOR ANTES DE PERFORM
060400 430-CALCULA-PORCENTAJE-USO SECTION.
060500     IF PFE-PRESUP-DISCRECIONAL = ZERO
060600        MOVE ZERO TO WKS-PORCENTAJE-USO
060700     ELSE
060800        COMPUTE WKS-PORCENTAJE-USO ROUNDED =
060900                (WKS-PCT-NUMERADOR / PFE-PRESUP-DISCRECIONAL)
061000                * 100
061100     END-IF.
061200 430-CALCULA-PORCENTAJE-USO-E. EXIT.
061300
061400 440-CALCULA-META-MENSUAL-REQ SECTION.
061500     IF PFE-META-PLAZO-MESES = ZERO
061600        MOVE ZERO TO WKS-AHORRO-MENSUAL-REQUERIDO
061700     ELSE
061800        COMPUTE WKS-AHORRO-MENSUAL-REQUERIDO ROUNDED =
061900                (PFE-META-MONTO-OBJETIVO - PFE-META-AHORRO-ACTUAL)
062000                / PFE-META-PLAZO-MESES
062100     END-IF.
062200 440-CALCULA-META-MENSUAL-REQ-E. EXIT.
062300
062400 450-CALCULA-PORCENTAJE-META SECTION.
062500     IF PFE-META-MONTO-OBJETIVO = ZERO
062600        MOVE 100 TO WKS-PORCENTAJE-META
062700     ELSE
062800        COMPUTE WKS-PORCENTAJE-META ROUNDED =
062900                (PFE-META-AHORRO-ACTUAL / PFE-META-MONTO-OBJETIVO)
063000                * 100
063100     END-IF.
063200 450-CALCULA-PORCENTAJE-META-E. EXIT.
063300
063400 460-CALCULA-LIMITE-DIARIO SECTION.
063500     IF PFE-PRESUP-DISCRECIONAL > ZERO
063600        COMPUTE PFE-LIMITE-DIARIO ROUNDED =
063700                PFE-PRESUP-DISCRECIONAL / 30
063800     ELSE
063900        MOVE ZERO TO PFE-LIMITE-DIARIO
064000     END-IF.
064100 460-CALCULA-LIMITE-DIARIO-E. EXIT.
064200
064300******************************************************************
064400*                      S E T - I N C O M E                       *
064500******************************************************************
064600 500-SET-INCOME SECTION.
064700     MOVE PFC-MONTO TO PFE-INGRESO-MENSUAL
064800     PERFORM 400-CALCULA-PRESUPUESTO
064900     MOVE PFE-INGRESO-MENSUAL TO WKS-ED-MONTO
065000     STRING 'INGRESO ACTUALIZADO A Q' DELIMITED BY SIZE
065100            WKS-ED-MONTO          DELIMITED BY SIZE
065200            '. PRESUPUESTO RECALCULADO.' DELIMITED BY SIZE
065300            INTO WKS-MR-TEXTO
065400     PERFORM 610-ESCRIBE-RESULTADO.
065500 500-SET-INCOME-E. EXIT.
065600
065700******************************************************************
065800*                  S E T - F I X E D - E X P E N S E             *
065900******************************************************************
066000 510-SET-FIXED-EXPENSE SECTION.
066100     PERFORM 511-BUSCA-GASTO-FIJO
066200     IF GASTO-FIJO-ENCONTRADO
066300        MOVE PFC-MONTO TO PFE-GTO-MONTO (PFE-IDX-GTO)
066400     ELSE
066500        IF PFE-CANT-GASTOS-FIJOS < 20
066600           PERFORM 512-INSERTA-GASTO-FIJO
066700        ELSE
066800           MOVE 'TABLA DE GASTOS FIJOS LLENA (MAX 20), '
066900                TO WKS-MR-TEXTO
067000           PERFORM 610-ESCRIBE-RESULTADO
067100           GO TO 510-SET-FIXED-EXPENSE-E
067200        END-IF
067300     END-IF
067400     PERFORM 400-CALCULA-PRESUPUESTO
067500     MOVE PFC-MONTO TO WKS-ED-MONTO
067600     STRING 'GASTO FIJO "' DELIMITED BY SIZE
067700            PFC-ARTICULO         DELIMITED BY SIZE
067800            '" FIJADO EN Q'      DELIMITED BY SIZE
067900            WKS-ED-MONTO         DELIMITED BY SIZE
068000            '. PRESUPUESTO RECALCULADO.' DELIMITED BY SIZE
068100            INTO WKS-MR-TEXTO
068200     PERFORM 610-ESCRIBE-RESULTADO.
068300 510-SET-FIXED-EXPENSE-E. EXIT.
068400
068500 511-BUSCA-GASTO-FIJO SECTION.
068600     SET WKS-GASTO-FIJO-SW TO 'N'
068700     IF PFE-CANT-GASTOS-FIJOS > ZERO
068800        SET PFE-IDX-GTO TO 1
068900        SEARCH PFE-TABLA-GASTOS-FIJOS
069000            VARYING PFE-IDX-GTO
069100            AT END
069200                SET WKS-GASTO-FIJO-SW TO 'N'
069300            WHEN PFE-GTO-NOMBRE (PFE-IDX-GTO) = PFC-ARTICULO
069400                SET WKS-GASTO-FIJO-SW TO 'Y'
069500        END-SEARCH
069600     END-IF.
069700 511-BUSCA-GASTO-FIJO-E. EXIT.
069800
069900 512-INSERTA-GASTO-FIJO SECTION.
070000     ADD 1 TO PFE-CANT-GASTOS-FIJOS
070100     SET PFE-IDX-GTO TO PFE-CANT-GASTOS-FIJOS
070200     MOVE PFC-ARTICULO TO PFE-GTO-NOMBRE (PFE-IDX-GTO)
070300     MOVE PFC-MONTO    TO PFE-GTO-MONTO  (PFE-IDX-GTO)
070400     MOVE 'MONTHLY '   TO PFE-GTO-FRECUENCIA (PFE-IDX-GTO).
070500 512-INSERTA-GASTO-FIJO-E. EXIT.
070600
070700******************************************************************
070800*           A F F O R D A B I L I T Y - C H E C K                *
070900*           (SOLO LECTURA, NO CAMBIA EL ESTADO)                  *
071000******************************************************************
071100 520-VERIFICA-PUEDO-COMPRAR SECTION.
071200     PERFORM 420-CALCULA-RESTANTE
071300     IF PFC-MONTO > ZERO
071400        MOVE PFC-MONTO TO WKS-PCT-NUMERADOR
071500        PERFORM 430-CALCULA-PORCENTAJE-USO
071600        MOVE WKS-PORCENTAJE-USO TO WKS-AF-PORCENTAJE-USO
071700     ELSE
071800        MOVE ZERO TO WKS-AF-PORCENTAJE-USO
071900     END-IF
072000     IF PFC-MONTO <= WKS-RESTANTE-DISCRECIONAL
072100        SET AF-RECOMENDADO TO TRUE
072200        COMPUTE WKS-AF-RESTANTE-DESP =
072300                WKS-RESTANTE-DISCRECIONAL - PFC-MONTO
072400     ELSE
072500        SET AF-NO-RECOMENDADO TO TRUE
072600        MOVE WKS-RESTANTE-DISCRECIONAL TO WKS-AF-RESTANTE-DESP
072700     END-IF
072800     IF PFE-META-SI
072900        PERFORM 521-CALCULA-IMPACTO-META
073000     ELSE
073100        SET AF-IMPACTO-NINGUNO TO TRUE
073200     END-IF
073300     PERFORM 525-MARCA-ADVERTENCIAS
073400     MOVE PFE-LIMITE-DIARIO TO WKS-AF-LIMITE-DIARIO
073500     PERFORM 526-COMPONE-RESPUESTA-AFORD
073600     PERFORM 610-ESCRIBE-RESULTADO.
073700 520-VERIFICA-PUEDO-COMPRAR-E. EXIT.
073800
073900 521-CALCULA-IMPACTO-META SECTION.
074000     PERFORM 440-CALCULA-META-MENSUAL-REQ
074100     IF AF-RECOMENDADO
074200        PERFORM 522-CALCULA-PUEDE-AHORRAR
074300        IF WKS-PUEDE-AHORRAR >= WKS-AHORRO-MENSUAL-REQUERIDO
074400           SET AF-IMPACTO-EN-CAMINO TO TRUE
074500        ELSE
074600           PERFORM 524-CALCULA-DIAS-RETRASO
074700           SET AF-IMPACTO-RETRASO TO TRUE
074800        END-IF
074900     ELSE
075000        SET AF-IMPACTO-COMPROMETE TO TRUE
075100     END-IF.
075200 521-CALCULA-IMPACTO-META-E. EXIT.
075300
075400 522-CALCULA-PUEDE-AHORRAR SECTION.
075500     COMPUTE WKS-PUEDE-AHORRAR =
075600             WKS-RESTANTE-DISCRECIONAL - PFC-MONTO
075700     IF WKS-PUEDE-AHORRAR > WKS-AHORRO-MENSUAL-REQUERIDO
075800        MOVE WKS-AHORRO-MENSUAL-REQUERIDO TO WKS-PUEDE-AHORRAR
075900     END-IF.
076000 522-CALCULA-PUEDE-AHORRAR-E. EXIT.
076100
076200 524-CALCULA-DIAS-RETRASO SECTION.
076300     IF WKS-AHORRO-MENSUAL-REQUERIDO = ZERO
076400        MOVE ZERO TO WKS-DIAS-RETRASO
076500     ELSE
076600        COMPUTE WKS-DIAS-RETRASO =
076700            ((WKS-AHORRO-MENSUAL-REQUERIDO - WKS-PUEDE-AHORRAR)
076800             / WKS-AHORRO-MENSUAL-REQUERIDO) * 30
076900     END-IF.
077000 524-CALCULA-DIAS-RETRASO-E. EXIT.
077100
077200 525-MARCA-ADVERTENCIAS SECTION.
077300     IF AF-NO-RECOMENDADO
077400        SET AF-ADVERT-SOBRE-PRESUP TO TRUE
077500     ELSE
077600        IF WKS-AF-PORCENTAJE-USO > 50
077700           SET AF-ADVERT-ALTO-USO TO TRUE
077800        ELSE
077900           SET AF-ADVERT-NINGUNA TO TRUE
078000        END-IF
078100     END-IF.
078200 525-MARCA-ADVERTENCIAS-E. EXIT.
078300
078400 526-COMPONE-RESPUESTA-AFORD SECTION.
078500*    TKT-00317 -- SE AGREGA EL TEXTO DE IMPACTO DE META Y DE
078600*    ADVERTENCIA (ARMADO POR 527) AL FINAL DE LA LINEA; ANTES SE
078700*    CALCULABAN WKS-AF-IMPACTO-META/WKS-AF-ADVERTENCIA/
078800*    WKS-DIAS-RETRASO PERO NUNCA SE LEIAN EN NINGUN LADO
078900     MOVE PFC-MONTO TO WKS-ED-MONTO
079000     MOVE WKS-AF-RESTANTE-DESP TO WKS-ED-MONTO2
079100     MOVE WKS-AF-PORCENTAJE-USO TO WKS-ED-PORCENTAJE
079200     PERFORM 527-COMPONE-ALERTA-AFORD
079300     IF AF-RECOMENDADO
079400        STRING 'SI SE RECOMIENDA COMPRAR "' DELIMITED BY SIZE
079500               PFC-ARTICULO          DELIMITED BY SIZE
079600               '" POR Q'              DELIMITED BY SIZE
079700               WKS-ED-MONTO           DELIMITED BY SIZE
079800               '. RESTANTE DESPUES Q'  DELIMITED BY SIZE
079900               WKS-ED-MONTO2           DELIMITED BY SIZE
080000               ', USO '                 DELIMITED BY SIZE
080100               WKS-ED-PORCENTAJE         DELIMITED BY SIZE
080200               '%. '                      DELIMITED BY SIZE
080300               WKS-MR-ALERTA-TEXTO        DELIMITED BY SIZE
080400               INTO WKS-MR-TEXTO
080500     ELSE
080600        STRING 'NO SE RECOMIENDA COMPRAR "' DELIMITED BY SIZE
080700               PFC-ARTICULO          DELIMITED BY SIZE
080800               '" POR Q'              DELIMITED BY SIZE
080900               WKS-ED-MONTO           DELIMITED BY SIZE
081000               ', SOLO QUEDAN Q'       DELIMITED BY SIZE
081100               WKS-ED-MONTO2            DELIMITED BY SIZE
081200               ' DISCRECIONALES. '       DELIMITED BY SIZE
081300               WKS-MR-ALERTA-TEXTO        DELIMITED BY SIZE
081400               INTO WKS-MR-TEXTO
081500     END-IF.
081600 526-COMPONE-RESPUESTA-AFORD-E. EXIT.
081700
081800*    ARMA EN WKS-MR-ALERTA-TEXTO EL AVISO DE IMPACTO SOBRE LA META
081900*    (WKS-AF-IMPACTO-META) SEGUIDO DEL AVISO DE ADVERTENCIA DE
082000*    PRESUPUESTO (WKS-AF-ADVERTENCIA), SEPARADOS POR UN ESPACIO;
082100*    SI AMBOS VIENEN EN "NINGUNO" EL CAMPO QUEDA EN BLANCO
082200 527-COMPONE-ALERTA-AFORD SECTION.
082300     MOVE SPACES TO WKS-AF-TEXTO-IMPACTO
082400     MOVE SPACES TO WKS-AF-TEXTO-ADVERT
082500     EVALUATE TRUE
082600         WHEN AF-IMPACTO-EN-CAMINO
082700              MOVE 'META: VA EN CAMINO.' TO WKS-AF-TEXTO-IMPACTO
082800         WHEN AF-IMPACTO-RETRASO
082900              MOVE WKS-DIAS-RETRASO TO WKS-ED-DIAS
083000              STRING 'META: RETRASO ~' DELIMITED BY SIZE
083100                     WKS-ED-DIAS        DELIMITED BY SIZE
083200                     ' DIAS.'            DELIMITED BY SIZE
083300                     INTO WKS-AF-TEXTO-IMPACTO
083400         WHEN AF-IMPACTO-COMPROMETE
083500              MOVE 'META: SE COMPROMETERIA.' TO WKS-AF-TEXTO-IMPACTO
083600         WHEN OTHER
083700              CONTINUE
083800     END-EVALUATE
083900     EVALUATE TRUE
084000         WHEN AF-ADVERT-ALTO-USO
084100              MOVE 'ADVERTENCIA: USO ALTO DEL PRESUPUESTO.'
084200                   TO WKS-AF-TEXTO-ADVERT
084300         WHEN AF-ADVERT-SOBRE-PRESUP
084400              MOVE 'ADVERTENCIA: SOBRE PRESUPUESTO.'
084500                   TO WKS-AF-TEXTO-ADVERT
084600         WHEN OTHER
084700              CONTINUE
084800     END-EVALUATE
084900     MOVE SPACES TO WKS-MR-ALERTA-TEXTO
085000     STRING WKS-AF-TEXTO-IMPACTO DELIMITED BY SIZE
085100            ' '                   DELIMITED BY SIZE
085200            WKS-AF-TEXTO-ADVERT    DELIMITED BY SIZE
085300            INTO WKS-MR-ALERTA-TEXTO.
085400 527-COMPONE-ALERTA-AFORD-E. EXIT.
085500
085600******************************************************************
085700*                       S E T - G O A L                          *
085800******************************************************************
085900 530-SET-GOAL SECTION.
086000     MOVE PFC-ARTICULO           TO PFE-META-ARTICULO
086100     MOVE PFC-MONTO               TO PFE-META-MONTO-OBJETIVO
086200     MOVE PFC-PLAZO-MESES          TO PFE-META-PLAZO-MESES
086300     MOVE PFE-AHORRO-ACTUAL         TO PFE-META-AHORRO-ACTUAL
086400     SET PFE-META-SI TO TRUE
086500     PERFORM 400-CALCULA-PRESUPUESTO
086600     PERFORM 440-CALCULA-META-MENSUAL-REQ
086700     MOVE WKS-AHORRO-MENSUAL-REQUERIDO TO WKS-ED-MONTO
086800     MOVE PFE-LIMITE-DIARIO              TO WKS-ED-MONTO2
086900     STRING 'META "' DELIMITED BY SIZE
087000            PFC-ARTICULO           DELIMITED BY SIZE
087100            '" FIJADA. AHORRO MENSUAL REQUERIDO Q'
087200                                    DELIMITED BY SIZE
087300            WKS-ED-MONTO            DELIMITED BY SIZE
087400            '. NUEVO LIMITE DIARIO Q' DELIMITED BY SIZE
087500            WKS-ED-MONTO2             DELIMITED BY SIZE
087600            '.'                        DELIMITED BY SIZE
087700            INTO WKS-MR-TEXTO
087800     PERFORM 610-ESCRIBE-RESULTADO.
087900 530-SET-GOAL-E. EXIT.
088000
088100******************************************************************
088200*                    L O G - P U R C H A S E                     *
088300******************************************************************
088400 540-LOG-PURCHASE SECTION.
088500     ADD PFC-MONTO TO PFE-DISCRECIONAL-USADO
088600     PERFORM 420-CALCULA-RESTANTE
088700     MOVE 'PURCHASE'             TO PFM-TIPO
088800     MOVE PFC-ARTICULO            TO PFM-ARTICULO
088900     MOVE SPACES                   TO PFM-CATEGORIA
089000     MOVE PFC-MONTO                 TO PFM-MONTO
089100     MOVE WKS-RESTANTE-DISCRECIONAL  TO PFM-RESTANTE-DESPUES
089200     PERFORM 600-ESCRIBE-TRANSACCION
089300     PERFORM 560-APLICA-ADAPTACION-GASTO
089400     MOVE PFC-MONTO TO WKS-ED-MONTO
089500     STRING 'COMPRA REGISTRADA: "' DELIMITED BY SIZE
089600            PFC-ARTICULO    DELIMITED BY SIZE
089700            '" POR Q'        DELIMITED BY SIZE
089800            WKS-ED-MONTO      DELIMITED BY SIZE
089900            '. '               DELIMITED BY SIZE
090000            WKS-MR-ALERTA-TEXTO DELIMITED BY SIZE
090100            INTO WKS-MR-TEXTO
090200     PERFORM 610-ESCRIBE-RESULTADO.
090300 540-LOG-PURCHASE-E. EXIT.
090400
090500******************************************************************
090600*                     L O G - E X P E N S E                      *
090700******************************************************************
090800 550-LOG-EXPENSE SECTION.
090900     ADD PFC-MONTO TO PFE-DISCRECIONAL-USADO
091000     PERFORM 420-CALCULA-RESTANTE
091100     MOVE 'EXPENSE'              TO PFM-TIPO
091200     MOVE SPACES                  TO PFM-ARTICULO
091300     MOVE PFC-CATEGORIA             TO PFM-CATEGORIA
091400     MOVE PFC-MONTO                  TO PFM-MONTO
091500     MOVE WKS-RESTANTE-DISCRECIONAL   TO PFM-RESTANTE-DESPUES
091600     PERFORM 600-ESCRIBE-TRANSACCION
091700     PERFORM 560-APLICA-ADAPTACION-GASTO
091800     MOVE PFC-MONTO TO WKS-ED-MONTO
091900     STRING 'GASTO REGISTRADO EN "' DELIMITED BY SIZE
092000            PFC-CATEGORIA    DELIMITED BY SIZE
092100            '" POR Q'         DELIMITED BY SIZE
092200            WKS-ED-MONTO       DELIMITED BY SIZE
092300            '. '                DELIMITED BY SIZE
092400            WKS-MR-ALERTA-TEXTO  DELIMITED BY SIZE
092500            INTO WKS-MR-TEXTO
092600     PERFORM 610-ESCRIBE-RESULTADO.
092700 550-LOG-EXPENSE-E. EXIT.
092800
092900******************************************************************
093000*      A D A P T A C I O N   D E L   G A S T O   ( P O S T E O ) *
093100******************************************************************
093200 560-APLICA-ADAPTACION-GASTO SECTION.
093300     PERFORM 420-CALCULA-RESTANTE
093400     IF WKS-RESTANTE-DISCRECIONAL <= ZERO
093500        MOVE ZERO TO PFE-LIMITE-DIARIO
093600        SET ALERTA-PRESUP-AGOTADO TO TRUE
093700        MOVE 'PRESUPUESTO DISCRECIONAL AGOTADO, LIMITE DIARIO EN Q0.00.'
093800             TO WKS-MR-ALERTA-TEXTO
093900     ELSE
094000        MOVE PFE-DISCRECIONAL-USADO TO WKS-PCT-NUMERADOR
094100        PERFORM 430-CALCULA-PORCENTAJE-USO
094200        IF WKS-PORCENTAJE-USO > 80
094300           COMPUTE WKS-CANDIDATO-LIMITE ROUNDED =
094400                   WKS-RESTANTE-DISCRECIONAL / 30
094500           IF WKS-CANDIDATO-LIMITE < PFE-LIMITE-DIARIO
094600              MOVE WKS-CANDIDATO-LIMITE TO PFE-LIMITE-DIARIO
094700              SET ALERTA-LIMITE-AJUSTADO TO TRUE
094800              MOVE WKS-CANDIDATO-LIMITE TO WKS-ED-MONTO
094900              STRING 'USO ALTO, LIMITE DIARIO AJUSTADO A Q'
095000                     DELIMITED BY SIZE
095100                     WKS-ED-MONTO DELIMITED BY SIZE
095200                     '.'          DELIMITED BY SIZE
095300                     INTO WKS-MR-ALERTA-TEXTO
095400           ELSE
095500              SET ALERTA-NINGUNA TO TRUE
095600              MOVE SPACES TO WKS-MR-ALERTA-TEXTO
095700           END-IF
095800        ELSE
095900           SET ALERTA-NINGUNA TO TRUE
096000           MOVE SPACES TO WKS-MR-ALERTA-TEXTO
096100        END-IF
096200     END-IF.
096300 560-APLICA-ADAPTACION-GASTO-E. EXIT.
096400
096500******************************************************************
096600*                    S H O W - S T A T U S                       *
096700******************************************************************
096800 570-SHOW-STATUS SECTION.
096900     PERFORM 700-IMPRIME-REPORTE-ESTADO
097000     MOVE 'REPORTE DE ESTADO IMPRESO EN REPORT-FILE.'
097100          TO WKS-MR-TEXTO
097200     PERFORM 610-ESCRIBE-RESULTADO.
097300 570-SHOW-STATUS-E. EXIT.
097400
097500******************************************************************
097600*                      M O N T H - E N D                         *
097700******************************************************************
097800 580-MONTH-END SECTION.
097900     PERFORM 420-CALCULA-RESTANTE
098000     MOVE WKS-RESTANTE-DISCRECIONAL TO WKS-EXCEDENTE
098100     IF WKS-EXCEDENTE > ZERO
098200        ADD WKS-EXCEDENTE TO PFE-AHORRO-ACTUAL
098300        IF PFE-META-SI
098400           ADD WKS-EXCEDENTE TO PFE-META-AHORRO-ACTUAL
098500        END-IF
098600     END-IF
098700     ADD PFE-ASIGNACION-AHORRO TO PFE-AHORRO-ACTUAL
098800     IF PFE-META-SI
098900        ADD PFE-ASIGNACION-AHORRO TO PFE-META-AHORRO-ACTUAL
099000     END-IF
099100     MOVE ZERO TO PFE-DISCRECIONAL-USADO
099200     PERFORM 400-CALCULA-PRESUPUESTO
099300     MOVE PFE-AHORRO-ACTUAL TO WKS-ED-MONTO
099400     STRING 'CIERRE DE MES APLICADO. AHORRO ACUMULADO Q'
099500            DELIMITED BY SIZE
099600            WKS-ED-MONTO DELIMITED BY SIZE
099700            '.'          DELIMITED BY SIZE
099800            INTO WKS-MR-TEXTO
099900     PERFORM 610-ESCRIBE-RESULTADO.
100000 580-MONTH-END-E. EXIT.
100100
100200******************************************************************
100300*                 H E L P   /   U N K N O W N                    *
100400******************************************************************
100500 590-HELP-O-DESCONOCIDO SECTION.
100600     MOVE 'COMANDOS: SET-INCOME, SET-FIXED-EXPENSE, SET-GOAL, '
100700       & 'AFFORDABILITY-CHECK, LOG-PURCHASE, LOG-EXPENSE, '
100800       & 'SHOW-STATUS, MONTH-END.'
100900          TO WKS-MR-TEXTO
101000     PERFORM 610-ESCRIBE-RESULTADO.
101100 590-HELP-O-DESCONOCIDO-E. EXIT.
101200
101300 595-RECHAZA-COMANDO SECTION.
101400     ADD 1 TO WKS-REG-RECHAZADOS
101500     STRING 'COMANDO RECHAZADO (VALIDACION): PLAZO DE META DEBE '
101600            DELIMITED BY SIZE
101700            'SER MAYOR A CERO.' DELIMITED BY SIZE
101800            INTO WKS-MR-TEXTO
101900     PERFORM 610-ESCRIBE-RESULTADO.
102000 595-RECHAZA-COMANDO-E. EXIT.
102100
102200******************************************************************
102300*          E S C R I T U R A   D E   T R A N S A C C I O N       *
102400******************************************************************
102500 600-ESCRIBE-TRANSACCION SECTION.
102600     ADD 1 TO WKS-MOV-SECUENCIA
102700     ADD 1 TO WKS-CONT-TRANSACCIONES
102800     MOVE WKS-MOV-SECUENCIA TO PFM-SECUENCIA
102900     WRITE PFM-MOVIMIENTO-REG
103000     IF FS-TRANSACCION NOT = 0
103100        DISPLAY '>>> ERROR AL GRABAR TRANSACTION-FILE, STATUS ('
103200                FS-TRANSACCION ')' UPON CONSOLE
103300     END-IF
103400     PERFORM 601-GUARDA-EN-RECIENTES.
103500 600-ESCRIBE-TRANSACCION-E. EXIT.
103600
103700*    MANTIENE LAS ULTIMAS 5 TRANSACCIONES EN MEMORIA PARA EL
103800*    REPORTE, DESPLAZANDO LA TABLA COMO UNA COLA CIRCULAR
103900 601-GUARDA-EN-RECIENTES SECTION.
104000     IF WKS-REC-TOTAL < 5
104100        ADD 1 TO WKS-REC-TOTAL
104200        SET WKS-IDX-REC TO WKS-REC-TOTAL
104300     ELSE
104400        PERFORM 602-DESPLAZA-RECIENTES
104500            VARYING WKS-IDX-REC FROM 1 BY 1
104600            UNTIL WKS-IDX-REC > 4
104700        SET WKS-IDX-REC TO 5
104800     END-IF
104900     MOVE PFM-SECUENCIA TO WKS-REC-SEQ (WKS-IDX-REC)
105000     IF PFM-TIPO-COMPRA
105100        MOVE PFM-ARTICULO TO WKS-REC-DESC (WKS-IDX-REC)
105200     ELSE
105300        MOVE PFM-CATEGORIA TO WKS-REC-DESC (WKS-IDX-REC)
105400     END-IF
105500     MOVE PFM-MONTO TO WKS-REC-MONTO (WKS-IDX-REC).
105600 601-GUARDA-EN-RECIENTES-E. EXIT.
105700
105800 602-DESPLAZA-RECIENTES SECTION.
105900     MOVE WKS-REC-ENTRADA (WKS-IDX-REC + 1)
106000          TO WKS-REC-ENTRADA (WKS-IDX-REC).
106100 602-DESPLAZA-RECIENTES-E. EXIT.
106200
106300******************************************************************
106400*               E S C R I T U R A   D E L   R E S U L T A D O    *
106500******************************************************************
106600 610-ESCRIBE-RESULTADO SECTION.
106700     MOVE SPACES TO PFR-RESULTADO-LINEA
106800     MOVE WKS-MR-TEXTO TO PFR-RESULTADO-LINEA
106900     WRITE PFR-RESULTADO-LINEA
107000     MOVE SPACES TO WKS-MR-TEXTO.
107100 610-ESCRIBE-RESULTADO-E. EXIT.
107200
107300******************************************************************
107400*          R E P O R T E   D E   E S T A D O   D E L             *
107500*          P R E S U P U E S T O                                 *
107600******************************************************************
107700 700-IMPRIME-REPORTE-ESTADO SECTION.
107800     PERFORM 710-REPORTA-INGRESO
107900     PERFORM 720-REPORTA-GASTOS-FIJOS
108000     PERFORM 730-REPORTA-DISCRECIONAL
108100     PERFORM 740-REPORTA-AHORROS
108200     IF PFE-META-SI
108300        PERFORM 750-REPORTA-META
108400     END-IF
108500     PERFORM 760-REPORTA-TRANSACCIONES-RECIENTES.
108600 700-IMPRIME-REPORTE-ESTADO-E. EXIT.
108700
108800 710-REPORTA-INGRESO SECTION.
108900     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
109000     MOVE 'REPORTE DE ESTADO DE PRESUPUESTO' TO LIN-TIT-TEXTO
109100     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
109200
109300     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
109400     MOVE 'INGRESO MENSUAL:' TO LIN-EM-ETIQUETA
109500     MOVE PFE-INGRESO-MENSUAL TO LIN-EM-MONTO
109600     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE.
109700 710-REPORTA-INGRESO-E. EXIT.
109800
109900 720-REPORTA-GASTOS-FIJOS SECTION.
110000     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
110100     MOVE 'TOTAL GASTOS FIJOS:' TO LIN-EM-ETIQUETA
110200     PERFORM 410-CALCULA-TOTAL-FIJOS
110300     MOVE WKS-TOTAL-GASTOS-FIJOS TO LIN-EM-MONTO
110400     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
110500     IF PFE-CANT-GASTOS-FIJOS > ZERO
110600        PERFORM 721-REPORTA-UN-GASTO-FIJO
110700            VARYING PFE-IDX-GTO FROM 1 BY 1
110800            UNTIL PFE-IDX-GTO > PFE-CANT-GASTOS-FIJOS
110900     END-IF.
111000 720-REPORTA-GASTOS-FIJOS-E. EXIT.
111100
111200 721-REPORTA-UN-GASTO-FIJO SECTION.
111300     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
111400     MOVE PFE-GTO-NOMBRE (PFE-IDX-GTO) TO LIN-GD-NOMBRE
111500     MOVE PFE-GTO-MONTO  (PFE-IDX-GTO) TO LIN-GD-MONTO
111600     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE.
111700 721-REPORTA-UN-GASTO-FIJO-E. EXIT.
111800
111900 730-REPORTA-DISCRECIONAL SECTION.
112000     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
112100     MOVE 'PRESUPUESTO DISCRECIONAL ASIGNADO:' TO LIN-EM-ETIQUETA
112200     MOVE PFE-PRESUP-DISCRECIONAL TO LIN-EM-MONTO
112300     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
112400
112500     MOVE PFE-DISCRECIONAL-USADO TO WKS-PCT-NUMERADOR
112600     PERFORM 430-CALCULA-PORCENTAJE-USO
112700     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
112800     MOVE 'DISCRECIONAL USADO:' TO LIN-EMP-ETIQUETA
112900     MOVE PFE-DISCRECIONAL-USADO TO LIN-EMP-MONTO
113000     MOVE WKS-PORCENTAJE-USO TO LIN-EMP-PCT
113100     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
113200
113300     PERFORM 420-CALCULA-RESTANTE
113400     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
113500     MOVE 'DISCRECIONAL RESTANTE:' TO LIN-EM-ETIQUETA
113600     MOVE WKS-RESTANTE-DISCRECIONAL TO LIN-EM-MONTO
113700     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
113800
113900     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
114000     MOVE 'LIMITE DIARIO:' TO LIN-EM-ETIQUETA
114100     MOVE PFE-LIMITE-DIARIO TO LIN-EM-MONTO
114200     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE.
114300 730-REPORTA-DISCRECIONAL-E. EXIT.
114400
114500 740-REPORTA-AHORROS SECTION.
114600     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
114700     MOVE 'AHORRO ACTUAL:' TO LIN-EM-ETIQUETA
114800     MOVE PFE-AHORRO-ACTUAL TO LIN-EM-MONTO
114900     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
115000     IF PFE-ASIGNACION-AHORRO > ZERO
115100        MOVE SPACES TO WKS-LINEA-REPORTE-BASE
115200        MOVE 'ASIGNACION MENSUAL A AHORRO:' TO LIN-EM-ETIQUETA
115300        MOVE PFE-ASIGNACION-AHORRO TO LIN-EM-MONTO
115400        WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
115500     END-IF.
115600 740-REPORTA-AHORROS-E. EXIT.
115700
115800 750-REPORTA-META SECTION.
115900*    TKT-00318 -- SE AGREGAN LAS LINEAS DE MONTO OBJETIVO Y PLAZO
116000*    EN MESES; EL INSTRUCTIVO PIDE SEIS DATOS EN LA SECCION DE
116100*    META Y SOLO SE IMPRIMIAN CUATRO (FALTABAN PFE-META-MONTO-
116200*    OBJETIVO Y PFE-META-PLAZO-MESES)
116300     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
116400     MOVE 'META:' TO LIN-TIT-TEXTO
116500     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
116600
116700     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
116800     MOVE PFE-META-ARTICULO TO LIN-TIT-TEXTO
116900     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
117000
117100     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
117200     MOVE 'MONTO OBJETIVO:' TO LIN-EM-ETIQUETA
117300     MOVE PFE-META-MONTO-OBJETIVO TO LIN-EM-MONTO
117400     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
117500
117600     PERFORM 450-CALCULA-PORCENTAJE-META
117700     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
117800     MOVE 'PROGRESO DE LA META:' TO LIN-EMP-ETIQUETA
117900     MOVE PFE-META-AHORRO-ACTUAL TO LIN-EMP-MONTO
118000     MOVE WKS-PORCENTAJE-META TO LIN-EMP-PCT
118100     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
118200
118300     PERFORM 440-CALCULA-META-MENSUAL-REQ
118400     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
118500     MOVE 'AHORRO MENSUAL REQUERIDO:' TO LIN-EM-ETIQUETA
118600     MOVE WKS-AHORRO-MENSUAL-REQUERIDO TO LIN-EM-MONTO
118700     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
118800
118900     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
119000     MOVE PFE-META-PLAZO-MESES TO WKS-ED-PLAZO
119100     STRING 'PLAZO EN MESES: ' DELIMITED BY SIZE
119200            WKS-ED-PLAZO        DELIMITED BY SIZE
119300            INTO LIN-TIT-TEXTO
119400     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE.
119500 750-REPORTA-META-E. EXIT.
119600
119700 760-REPORTA-TRANSACCIONES-RECIENTES SECTION.
119800     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
119900     MOVE 'TRANSACCIONES RECIENTES (ULTIMAS 5 DE'
120000          TO LIN-TIT-TEXTO
120100     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
120200
120300     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
120400     MOVE WKS-CONT-TRANSACCIONES TO WKS-ED-SECUENCIA
120500     MOVE WKS-ED-SECUENCIA TO LIN-TIT-TEXTO
120600     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE
120700
120800     IF WKS-REC-TOTAL > ZERO
120900        PERFORM 761-REPORTA-UNA-RECIENTE
121000            VARYING WKS-IDX-REC FROM 1 BY 1
121100            UNTIL WKS-IDX-REC > WKS-REC-TOTAL
121200     END-IF.
121300 760-REPORTA-TRANSACCIONES-RECIENTES-E. EXIT.
121400
121500 761-REPORTA-UNA-RECIENTE SECTION.
121600     MOVE SPACES TO WKS-LINEA-REPORTE-BASE
121700     MOVE WKS-REC-SEQ (WKS-IDX-REC) TO LIN-TX-SEQ
121800     MOVE WKS-REC-DESC (WKS-IDX-REC) TO LIN-TX-DESC
121900     MOVE WKS-REC-MONTO (WKS-IDX-REC) TO LIN-TX-MONTO
122000     WRITE PFP-LINEA-REPORTE FROM WKS-LINEA-REPORTE-BASE.
122100 761-REPORTA-UNA-RECIENTE-E. EXIT.
122200
122300******************************************************************
122400*       G R A B A C I O N   D E L   E S T A D O   F I N A L      *
122500******************************************************************
122600 800-ESCRIBE-ESTADO-FINAL SECTION.
122700     OPEN OUTPUT STATE-FILE
122800     IF FS-STATE NOT = 0 AND 97
122900        DISPLAY '>>> ERROR AL REABRIR STATE-FILE PARA GRABAR, '
123000                'STATUS (' FS-STATE ')' UPON CONSOLE
123100        MOVE 91 TO RETURN-CODE
123200     ELSE
123300        WRITE PFE-ESTADO-FINANCIERO-REG
123400        CLOSE STATE-FILE
123500     END-IF
123600     DISPLAY '===================================================='
123700             UPON CONSOLE
123800     DISPLAY '  PRFIN02 -- ESTADISTICAS DE LA CORRIDA             '
123900             UPON CONSOLE
124000     DISPLAY '  COMANDOS LEIDOS      : ' WKS-REG-LEIDOS
124100             UPON CONSOLE
124200     DISPLAY '  COMANDOS ACEPTADOS   : ' WKS-REG-ACEPTADOS
124300             UPON CONSOLE
124400     DISPLAY '  COMANDOS RECHAZADOS  : ' WKS-REG-RECHAZADOS
124500             UPON CONSOLE
124600     DISPLAY '  TRANSACCIONES GRABADAS: ' WKS-CONT-TRANSACCIONES
124700             UPON CONSOLE
124800     DISPLAY '===================================================='
124900             UPON CONSOLE.
125000 800-ESCRIBE-ESTADO-FINAL-E. EXIT.
125100
125200******************************************************************
125300*                 C I E R R E   D E   A R C H I V O S            *
125400******************************************************************
125500 900-CIERRA-ARCHIVOS SECTION.
125600     CLOSE COMMAND-FILE
125700     CLOSE RESULTS-FILE
125800     CLOSE TRANSACTION-FILE
125900     CLOSE REPORT-FILE.
126000 900-CIERRA-ARCHIVOS-E. EXIT.
